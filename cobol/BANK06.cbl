000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. BANK06.
000300 AUTHOR. J. LOPEZ CASAS.
000400 INSTALLATION. UNIZARBANK - CPD CENTRAL.
000500 DATE-WRITTEN. 2001-04-09.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENCIAL - USO INTERNO DEL BANCO.
000800*-----------------------------------------------------------------
000900* VALIDACION ESTRICTA DE LA CUENTA (IDENTIFICADOR, NOMBRE DEL
001000* TITULAR, SALDO, EDAD, TIPO Y CONSISTENCIA SALDO/TIPO) Y
001100* CLASIFICACION INFORMATIVA DE RIESGO.  NO DESCARTA EL REGISTRO
001200* DEL FICHERO DE SALIDA -- ESO CORRESPONDE A BANK05 -- SOLO
001300* DEVUELVE EL INDICADOR DE RECHAZO Y EL MOTIVO ACUMULADO.
001400*-----------------------------------------------------------------
001500* HISTORIAL DE MODIFICACIONES
001600*-----------------------------------------------------------------
001700* 2001-04-09  JLC  ALTA INICIAL.  SUSTITUYE A LA ANTIGUA          CR-0233 
001800*                     COMPROBACION DE SALDO MINIMO DEL CAJERO             
001900*                     POR UNA VALIDACION COMPLETA DE CUENTA EN            
002000*                     LOTE.                                               
002100* 2001-06-02  MGV  SE ANADE LA CLASIFICACION DE RIESGO QUE        CR-0240 
002200*                     PEDIA EL DEPARTAMENTO DE RIESGOS PARA EL            
002300*                     LISTADO MENSUAL.                                    
002400*-----------------------------------------------------------------
002500 ENVIRONMENT DIVISION.
002600 CONFIGURATION SECTION.
002700 SPECIAL-NAMES.
002800     C01 IS TOP-OF-FORM.
002900
003000 DATA DIVISION.
003100 WORKING-STORAGE SECTION.
003200*    LIMITES DE LA VALIDACION ESTRICTA DE CUENTAS.
003300 77  WS-LIM-SALDO-MIN                PIC S9(8)V99 VALUE -50000.00.
003400 77  WS-LIM-SALDO-MAX                PIC S9(8)V99
003500        VALUE 10000000.00.
003600 77  WS-LIM-SALDO-CORRIENTE          PIC S9(8)V99 VALUE -5000.00.
003700*    VISTA ENTERO/DECIMAL DEL UMBRAL DE RIESGO ALTO, AL ESTILO
003800*    DE CTA-SALDO-R EN BANKCTA, POR SI CONTROL DE RIESGOS PIDE
003900*    ALGUN DIA SACARLO EN DOS TROZOS.
004000 01  WS-LIM-RIESGO-ALTO-GRP.
004100     05  WS-LIM-RIESGO-ALTO          PIC S9(8)V99 VALUE -10000.00.
004200     05  WS-LIM-RIESGO-ALTO-R REDEFINES WS-LIM-RIESGO-ALTO.
004300         10  WS-LRA-ENTERO               PIC S9(8).
004400         10  WS-LRA-DECIMAL              PIC 99.
004500 77  WS-LIM-RIESGO-MEDIO-ALTO        PIC S9(8)V99
004600        VALUE 1000000.00.
004700 77  WS-EDAD-MINIMA                  PIC 9(3)     VALUE 18.
004800 77  WS-EDAD-MAXIMA                  PIC 9(3)     VALUE 120.
004900 77  WS-LONGITUD-MIN-NOMBRE          PIC 9(3)     VALUE 2.
005000 77  WS-LONGITUD-MAX-NOMBRE          PIC 9(3)     VALUE 100.
005100*    CARACTERES ACEPTADOS EN EL NOMBRE DEL TITULAR, ADEMAS DE LAS
005200*    LETRAS A-Z, EL ESPACIO, EL APOSTROFO, EL PUNTO Y EL GUION.
005300*    LITERAL HEXADECIMAL PORQUE EL JUEGO DE CARACTERES DE ESTE
005400*    COMPILADOR NO ADMITE VOCALES ACENTUADAS NI ENE EN EL FUENTE.
005500 77  WS-LETRAS-ACENTUADAS            PIC X(14)
005600         VALUE X'C1C9CDD3DAD1E1E9EDF3FAF1FCDC'.
005700 77  WS-APOSTROFE                    PIC X VALUE X'27'.
005800 77  WS-CARACTER                     PIC X.
005900 77  WS-CONTADOR-OCURRENCIAS         PIC 9(3) COMP.
006000 77  WS-SUBINDICE                    PIC 9(3) COMP.
006100 77  WS-LONGITUD-NOMBRE              PIC 9(3) COMP.
006200 77  WS-PUNTERO-MOTIVO               PIC 9(3) COMP.
006300 77  WS-0900-TEXTO                   PIC X(40).
006400 77  WS-NOMBRE-INVALIDO               PIC X(01) VALUE 'N'.
006500     88  WS-HAY-CARACTER-INVALIDO        VALUE 'S'.
006600
006700 LINKAGE SECTION.
006800     COPY BANKCTA.
006900 01  LK-FECHA-PROCESO-ACTUAL        PIC X(19).
007000 01  LK-RECHAZO-CTA.
007100     05  LK-RECHAZO-IND             PIC X(01).
007200         88  LK-CTA-RECHAZADA           VALUE 'S'.
007300         88  LK-CTA-ACEPTADA            VALUE 'N'.
007400     05  LK-RECHAZO-MOTIVO          PIC X(200).
007500
007600 PROCEDURE DIVISION USING CUENTA-REG LK-FECHA-PROCESO-ACTUAL
007700     LK-RECHAZO-CTA.
007800
007900 0100-INICIO.
008000*    2001-04-09 JLC CR-0233 - VALIDACION ESTRICTA DE LA CUENTA Y
008100*    CLASIFICACION DE RIESGO.  AL IGUAL QUE BANK03 PARA LAS
008200*    TRANSACCIONES, EL RECHAZO NO RETIRA EL REGISTRO DEL FICHERO
008300*    DE SALIDA -- SOLO SE INFORMA EN EL LISTADO DE EXCEPCIONES.
008400     SET LK-CTA-ACEPTADA TO TRUE
008500     MOVE SPACES TO LK-RECHAZO-MOTIVO
008600     MOVE 1 TO WS-PUNTERO-MOTIVO
008700     PERFORM 0200-VALIDAR-ID THRU 0200-EXIT
008800     PERFORM 0300-VALIDAR-NOMBRE THRU 0300-EXIT
008900     PERFORM 0400-VALIDAR-SALDO THRU 0400-EXIT
009000     PERFORM 0500-VALIDAR-EDAD THRU 0500-EXIT
009100     PERFORM 0600-VALIDAR-TIPO THRU 0600-EXIT
009200     PERFORM 0700-VALIDAR-CONSISTENCIA THRU 0700-EXIT
009300     PERFORM 0800-CLASIFICAR-RIESGO THRU 0800-EXIT
009400     GOBACK.
009500
009600 0200-VALIDAR-ID.
009700     IF CTA-ID = ZERO
009800         MOVE 'IDENTIFICADOR DE CUENTA AUSENTE.       '
009900            TO WS-0900-TEXTO
010000         PERFORM 0900-ACUMULAR-MOTIVO THRU 0900-EXIT
010100     END-IF.
010200 0200-EXIT.
010300     EXIT.
010400
010500 0300-VALIDAR-NOMBRE.
010600     IF CTA-NOMBRE = SPACES
010700         MOVE 'NOMBRE DEL TITULAR AUSENTE.             '
010800            TO WS-0900-TEXTO
010900         PERFORM 0900-ACUMULAR-MOTIVO THRU 0900-EXIT
011000         GO TO 0300-EXIT
011100     END-IF
011200     PERFORM 0350-MEDIR-NOMBRE THRU 0350-EXIT
011300     IF WS-LONGITUD-NOMBRE < WS-LONGITUD-MIN-NOMBRE
011400         OR WS-LONGITUD-NOMBRE > WS-LONGITUD-MAX-NOMBRE
011500         MOVE 'LONGITUD DE NOMBRE FUERA DE RANGO.     '
011600            TO WS-0900-TEXTO
011700         PERFORM 0900-ACUMULAR-MOTIVO THRU 0900-EXIT
011800     END-IF
011900     MOVE 'N' TO WS-NOMBRE-INVALIDO
012000     PERFORM 0380-VALIDAR-CARACTER THRU 0380-EXIT
012100         VARYING WS-SUBINDICE FROM 1 BY 1
012200         UNTIL WS-SUBINDICE > WS-LONGITUD-NOMBRE
012300*    (BUCLE FUERA DE LINEA: EL CUERPO ES EL PARRAFO 0380.)
012400     IF WS-HAY-CARACTER-INVALIDO
012500         MOVE 'NOMBRE CON CARACTERES NO PERMITIDOS.   '
012600            TO WS-0900-TEXTO
012700         PERFORM 0900-ACUMULAR-MOTIVO THRU 0900-EXIT
012800     END-IF.
012900 0300-EXIT.
013000     EXIT.
013100
013200 0350-MEDIR-NOMBRE.
013300*    CALCULA LA LONGITUD REAL DEL NOMBRE (SIN CONTAR LOS BLANCOS
013400*    DE RELLENO A LA DERECHA) RECORRIENDO EL CAMPO DE ATRAS HACIA
013500*    ADELANTE, AL NO PODER USAR FUNCTION LENGTH/TRIM EN LOTE.
013600     MOVE 100 TO WS-LONGITUD-NOMBRE
013700     PERFORM 0360-RECORTAR-BLANCOS THRU 0360-EXIT
013800         UNTIL WS-LONGITUD-NOMBRE = 0
013900             OR CTA-NOMBRE(WS-LONGITUD-NOMBRE:1) NOT = SPACE.
014000 0350-EXIT.
014100     EXIT.
014200
014300 0360-RECORTAR-BLANCOS.
014400     SUBTRACT 1 FROM WS-LONGITUD-NOMBRE.
014500 0360-EXIT.
014600     EXIT.
014700
014800 0380-VALIDAR-CARACTER.
014900     MOVE CTA-NOMBRE(WS-SUBINDICE:1) TO WS-CARACTER
015000     MOVE 0 TO WS-CONTADOR-OCURRENCIAS
015100     INSPECT WS-LETRAS-ACENTUADAS TALLYING WS-CONTADOR-OCURRENCIAS
015200         FOR ALL WS-CARACTER
015300     IF WS-CARACTER NOT ALPHABETIC
015400         AND WS-CARACTER NOT = SPACE
015500         AND WS-CARACTER NOT = WS-APOSTROFE
015600         AND WS-CARACTER NOT = '.'
015700         AND WS-CARACTER NOT = '-'
015800         AND WS-CONTADOR-OCURRENCIAS = 0
015900         SET WS-HAY-CARACTER-INVALIDO TO TRUE
016000     END-IF.
016100 0380-EXIT.
016200     EXIT.
016300
016400 0400-VALIDAR-SALDO.
016500     IF CTA-SALDO < WS-LIM-SALDO-MIN
016600         MOVE 'SALDO POR DEBAJO DEL DESCUBIERTO.      '
016700            TO WS-0900-TEXTO
016800         PERFORM 0900-ACUMULAR-MOTIVO THRU 0900-EXIT
016900     END-IF
017000     IF CTA-SALDO > WS-LIM-SALDO-MAX
017100         MOVE 'SALDO SUPERA EL MAXIMO PERMITIDO.      '
017200            TO WS-0900-TEXTO
017300         PERFORM 0900-ACUMULAR-MOTIVO THRU 0900-EXIT
017400     END-IF.
017500 0400-EXIT.
017600     EXIT.
017700
017800 0500-VALIDAR-EDAD.
017900     IF CTA-EDAD-DESCONOCIDA
018000         MOVE 'EDAD DEL TITULAR AUSENTE.              '
018100            TO WS-0900-TEXTO
018200         PERFORM 0900-ACUMULAR-MOTIVO THRU 0900-EXIT
018300         GO TO 0500-EXIT
018400     END-IF
018500     IF CTA-EDAD < WS-EDAD-MINIMA OR CTA-EDAD > WS-EDAD-MAXIMA
018600         MOVE 'EDAD DEL TITULAR FUERA DE RANGO.       '
018700            TO WS-0900-TEXTO
018800         PERFORM 0900-ACUMULAR-MOTIVO THRU 0900-EXIT
018900     END-IF.
019000 0500-EXIT.
019100     EXIT.
019200
019300 0600-VALIDAR-TIPO.
019400     IF NOT CTA-TIPO-AHORRO AND NOT CTA-TIPO-CORRIENTE
019500         AND NOT CTA-TIPO-PRESTAMO AND NOT CTA-TIPO-HIPOTECA
019600         AND NOT CTA-TIPO-INVERSION
019700         MOVE 'TIPO DE CUENTA NO RECONOCIDO.          '
019800            TO WS-0900-TEXTO
019900         PERFORM 0900-ACUMULAR-MOTIVO THRU 0900-EXIT
020000     END-IF.
020100 0600-EXIT.
020200     EXIT.
020300
020400 0700-VALIDAR-CONSISTENCIA.
020500     IF CTA-TIPO-AHORRO AND CTA-SALDO < 0
020600         MOVE 'CUENTA DE AHORRO CON SALDO NEGATIVO.   '
020700            TO WS-0900-TEXTO
020800         PERFORM 0900-ACUMULAR-MOTIVO THRU 0900-EXIT
020900     END-IF
021000     IF (CTA-TIPO-PRESTAMO OR CTA-TIPO-HIPOTECA) AND CTA-SALDO > 0
021100         MOVE 'PRESTAMO O HIPOTECA CON SALDO POSITIVO.'
021200            TO WS-0900-TEXTO
021300         PERFORM 0900-ACUMULAR-MOTIVO THRU 0900-EXIT
021400     END-IF
021500     IF CTA-TIPO-CORRIENTE AND CTA-SALDO < WS-LIM-SALDO-CORRIENTE
021600         MOVE 'CORRIENTE POR DEBAJO DEL DESCUBIERTO.  '
021700            TO WS-0900-TEXTO
021800         PERFORM 0900-ACUMULAR-MOTIVO THRU 0900-EXIT
021900     END-IF
022000     IF CTA-FECHA-ACT > LK-FECHA-PROCESO-ACTUAL
022100         MOVE 'FECHA DE ACTUALIZACION EN EL FUTURO.   '
022200            TO WS-0900-TEXTO
022300         PERFORM 0900-ACUMULAR-MOTIVO THRU 0900-EXIT
022400     END-IF.
022500 0700-EXIT.
022600     EXIT.
022700
022800 0800-CLASIFICAR-RIESGO.
022900*    CLASIFICACION INFORMATIVA DE RIESGO; NO PROVOCA RECHAZO.
023000     IF CTA-SALDO < WS-LIM-RIESGO-ALTO
023100         SET CTA-RIESGO-ALTO TO TRUE
023200     ELSE
023300         IF CTA-SALDO < 0
023400             SET CTA-RIESGO-MEDIO TO TRUE
023500         ELSE
023600             IF CTA-SALDO > WS-LIM-RIESGO-MEDIO-ALTO
023700                 SET CTA-RIESGO-MEDIO TO TRUE
023800             ELSE
023900                 SET CTA-RIESGO-BAJO TO TRUE
024000             END-IF
024100         END-IF
024200     END-IF.
024300 0800-EXIT.
024400     EXIT.
024500
024600 0900-ACUMULAR-MOTIVO.
024700*    MISMA TECNICA DE ACUMULACION DE MOTIVOS QUE BANK03.
024800     SET LK-CTA-RECHAZADA TO TRUE
024900     IF WS-PUNTERO-MOTIVO < 161
025000         MOVE WS-0900-TEXTO TO
025100             LK-RECHAZO-MOTIVO(WS-PUNTERO-MOTIVO:40)
025200         ADD 40 TO WS-PUNTERO-MOTIVO
025300     END-IF.
025400 0900-EXIT.
025500     EXIT.
