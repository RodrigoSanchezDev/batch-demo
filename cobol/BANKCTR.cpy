000100*---------------------------------------------------------------
000200* BANKCTR.CPY
000300* BLOQUE DE CONTADORES DEL PROCESO BATCH NOCTURNO.  SE PASA POR
000400* LINKAGE DE BANK01 A CADA PROGRAMA DE JOB (BANK02, BANK05,
000500* BANK09) PARA QUE EL RESUMEN DE EJECUCION SE IMPRIMA DESDE UN
000600* SOLO SITIO.  TODOS LOS CONTADORES DE VOLUMEN VAN EN BINARIO
000700* (COMP); LOS IMPORTES SE QUEDAN EN DECIMAL EMPAQUETADO VISIBLE
000800* (DISPLAY CON SIGNO) COMO EL RESTO DE IMPORTES DE LA CASA.
000900*---------------------------------------------------------------
001000* 2001-04-02  JLC  CR-0231  ALTA INICIAL; SUSTITUYE A LOS 77
001100*                           SUELTOS QUE CADA JOB LLEVABA POR SU
001200*                           CUENTA Y QUE EL INFORME NO PODIA VER.
001300*---------------------------------------------------------------
001400 01  BANK-CONTADORES.
001500     05  CTR-JOB1.
001600         10  CTR-J1-LEIDAS           PIC 9(9) COMP.
001700         10  CTR-J1-ESCRITAS         PIC 9(9) COMP.
001800         10  CTR-J1-ANOMALAS         PIC 9(9) COMP.
001900         10  CTR-J1-REG-ANOMALIA     PIC 9(9) COMP.
002000         10  CTR-J1-RECHAZADAS       PIC 9(9) COMP.
002100     05  CTR-JOB2.
002200         10  CTR-J2-PROCESADAS       PIC 9(9) COMP.
002300         10  CTR-J2-AHORRO           PIC 9(9) COMP.
002400         10  CTR-J2-CORRIENTE        PIC 9(9) COMP.
002500         10  CTR-J2-PRESTAMO         PIC 9(9) COMP.
002600         10  CTR-J2-INT-CREDITADO    PIC S9(13)V99.
002700         10  CTR-J2-INT-CARGADO      PIC S9(13)V99.
002800         10  CTR-J2-RECHAZADAS       PIC 9(9) COMP.
002900     05  CTR-JOB3.
003000         10  CTR-J3-CUENTAS          PIC 9(9) COMP.
003100         10  CTR-J3-MOVIMIENTOS      PIC 9(9) COMP.
003200         10  CTR-J3-RECHAZADOS       PIC 9(9) COMP.
003300         10  CTR-J3-TOT-DEPOSITOS    PIC S9(13)V99.
003400         10  CTR-J3-TOT-RETIROS      PIC S9(13)V99.
003500     05  FILLER                      PIC X(20).
