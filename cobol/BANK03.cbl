000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. BANK03.
000300 AUTHOR. M. GOMEZ VARELA.
000400 INSTALLATION. UNIZARBANK - CPD CENTRAL.
000500 DATE-WRITTEN. 2001-04-02.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENCIAL - USO INTERNO DEL BANCO.
000800*-----------------------------------------------------------------
000900* VALIDACION ESTRICTA DE LA TRANSACCION DIARIA.
001000* COMPRUEBA IMPORTE, FECHA, TIPO, IDENTIFICADOR Y CONSISTENCIA
001100* DEBITO/CREDITO.  NO DESCARTA EL REGISTRO DEL FICHERO DE SALIDA --
001200* ESO CORRESPONDE A BANK02 -- SOLO DEVUELVE EL INDICADOR DE RECHAZO Y
001300* EL TEXTO ACUMULADO DE MOTIVOS PARA EL LISTADO DE EXCEPCIONES.
001400*-----------------------------------------------------------------
001500* HISTORIAL DE MODIFICACIONES
001600*-----------------------------------------------------------------
001700* 2001-04-02  JLC  ALTA INICIAL.  SUSTITUYE A LA RUTINA DE        CR-0231 
001800*                     COMPROBACION DE LIMITE DE RETIRADA DEL              
001900*                     CAJERO, QUE PASA A SER UNA VALIDACION               
002000*                     DE LOTE COMPLETA SOBRE LA TRANSACCION.              
002100* 2001-05-14  MGV  SE ANADE EL LIMITE DE ANTIGUEDAD DE 5          CR-0238 
002200*                     ANOS (1825 DIAS) PEDIDO POR AUDITORIA.              
002300*-----------------------------------------------------------------
002400 ENVIRONMENT DIVISION.
002500 CONFIGURATION SECTION.
002600 SPECIAL-NAMES.
002700     C01 IS TOP-OF-FORM.
002800
002900 DATA DIVISION.
003000 WORKING-STORAGE SECTION.
003100*    BLOQUE DE PARAMETROS PARA LA LLAMADA AL SERVICIO DE FECHAS.
003200     COPY BANKFEC.
003300*    LIMITES DE LA VALIDACION ESTRICTA DE TRANSACCIONES.
003400 77  WS-LIM-IMPORTE-MIN             PIC 9(7)V99 VALUE 0.01.
003500 77  WS-LIM-IMPORTE-MAX             PIC 9(7)V99 VALUE 1000000.00.
003600 77  WS-LIM-CREDITO-MAX             PIC 9(7)V99 VALUE 100000.00.
003700 77  WS-LIM-ANTIGUEDAD-DIAS         PIC 9(5)    VALUE 1825.
003800 77  WS-IMPORTE-ABS                 PIC 9(9)V99 COMP.
003900 77  WS-PUNTERO-MOTIVO              PIC 9(3)    COMP.
004000 77  WS-0900-TEXTO                  PIC X(40).
004100
004200 LINKAGE SECTION.
004300     COPY BANKTRN.
004400 01  LK-FECHA-PROCESO-ACTUAL        PIC X(19).
004500 01  LK-RECHAZO-TRX.
004600     05  LK-RECHAZO-IND             PIC X(01).
004700         88  LK-TRX-RECHAZADA           VALUE 'S'.
004800         88  LK-TRX-ACEPTADA            VALUE 'N'.
004900     05  LK-RECHAZO-MOTIVO          PIC X(200).
005000
005100 PROCEDURE DIVISION USING TRANSAC-REG LK-FECHA-PROCESO-ACTUAL
005200     LK-RECHAZO-TRX.
005300
005400 0100-INICIO.
005500*    2001-04-02 JLC CR-0231 - VALIDACION ESTRICTA DE LA
005600*    TRANSACCION.  EL REGISTRO NO SE DESCARTA DEL FICHERO DE
005700*    SALIDA DE TRANSACCIONES -- ESO LO DECIDE EL PROCESO DE
005800*    DEPURACION DE BANK02 -- PERO SE DEVUELVE EL MOTIVO PARA QUE
005900*    EL LISTADO DE EXCEPCIONES LO RECOJA.
006000     SET LK-TRX-ACEPTADA TO TRUE
006100     MOVE SPACES TO LK-RECHAZO-MOTIVO
006200     MOVE 1 TO WS-PUNTERO-MOTIVO
006300     PERFORM 0200-VALIDAR-IMPORTE THRU 0200-EXIT
006400     PERFORM 0300-VALIDAR-FECHA THRU 0300-EXIT
006500     PERFORM 0400-VALIDAR-TIPO THRU 0400-EXIT
006600     PERFORM 0500-VALIDAR-ID THRU 0500-EXIT
006700     PERFORM 0600-VALIDAR-CONSISTENCIA THRU 0600-EXIT
006800     GOBACK.
006900
007000 0200-VALIDAR-IMPORTE.
007100     IF TRX-MONTO = ZERO
007200         MOVE 'IMPORTE AUSENTE O CERO.                '
007300            TO WS-0900-TEXTO
007400         PERFORM 0900-ACUMULAR-MOTIVO THRU 0900-EXIT
007500     END-IF
007600     IF TRX-MONTO < 0
007700         MOVE TRX-MONTO TO WS-IMPORTE-ABS
007800         MULTIPLY WS-IMPORTE-ABS BY -1 GIVING WS-IMPORTE-ABS
007900     ELSE
008000         MOVE TRX-MONTO TO WS-IMPORTE-ABS
008100     END-IF
008200     IF (TRX-MONTO < 0 AND WS-IMPORTE-ABS < WS-LIM-IMPORTE-MIN)
008300         OR (TRX-MONTO > 0 AND TRX-MONTO < WS-LIM-IMPORTE-MIN)
008400         MOVE 'IMPORTE INFERIOR AL MINIMO PERMITIDO.   '
008500            TO WS-0900-TEXTO
008600         PERFORM 0900-ACUMULAR-MOTIVO THRU 0900-EXIT
008700     END-IF
008800     IF WS-IMPORTE-ABS > WS-LIM-IMPORTE-MAX
008900         MOVE 'IMPORTE SUPERA EL MAXIMO PERMITIDO.     '
009000            TO WS-0900-TEXTO
009100         PERFORM 0900-ACUMULAR-MOTIVO THRU 0900-EXIT
009200     END-IF.
009300 0200-EXIT.
009400     EXIT.
009500
009600 0300-VALIDAR-FECHA.
009700*    SE APOYA EN BANKFCH PARA NORMALIZAR LA FECHA Y OBTENER LA
009800*    ANTIGUEDAD EN DIAS POR EL METODO COMERCIAL 30/360.
009900     IF TRX-FECHA = SPACES
010000         MOVE 'FECHA AUSENTE.                          '
010100            TO WS-0900-TEXTO
010200         PERFORM 0900-ACUMULAR-MOTIVO THRU 0900-EXIT
010300         GO TO 0300-EXIT
010400     END-IF
010500     SET FEP-FUNCION-VALIDAR TO TRUE
010600     MOVE LK-FECHA-PROCESO-ACTUAL TO FEP-FECHA-PROCESO
010700     MOVE TRX-FECHA TO FEP-FECHA-ENTRADA
010800     CALL 'BANKFCH' USING FECHA-PARM-REG
010900     IF FEP-FECHA-ES-FUTURA
011000         MOVE 'FECHA DE TRANSACCION EN EL FUTURO.      '
011100            TO WS-0900-TEXTO
011200         PERFORM 0900-ACUMULAR-MOTIVO THRU 0900-EXIT
011300     END-IF
011400     IF FEP-DIAS-ANTIGUEDAD > WS-LIM-ANTIGUEDAD-DIAS
011500         MOVE 'FECHA ANTERIOR A 1825 DIAS (5 ANOS).    '
011600            TO WS-0900-TEXTO
011700         PERFORM 0900-ACUMULAR-MOTIVO THRU 0900-EXIT
011800     END-IF.
011900 0300-EXIT.
012000     EXIT.
012100
012200 0400-VALIDAR-TIPO.
012300     IF TRX-TIPO = SPACES
012400         MOVE 'TIPO DE TRANSACCION AUSENTE.            '
012500            TO WS-0900-TEXTO
012600         PERFORM 0900-ACUMULAR-MOTIVO THRU 0900-EXIT
012700     ELSE
012800         IF NOT TRX-TIPO-DEBITO AND NOT TRX-TIPO-CREDITO
012900             MOVE 'TIPO DISTINTO DE DEBITO O CREDITO.      '
013000                 TO WS-0900-TEXTO
013100             PERFORM 0900-ACUMULAR-MOTIVO THRU 0900-EXIT
013200         END-IF
013300     END-IF.
013400 0400-EXIT.
013500     EXIT.
013600
013700 0500-VALIDAR-ID.
013800     IF TRX-ID = ZERO
013900         MOVE 'IDENTIFICADOR DE TRANSACCION AUSENTE.   '
014000            TO WS-0900-TEXTO
014100         PERFORM 0900-ACUMULAR-MOTIVO THRU 0900-EXIT
014200     END-IF.
014300 0500-EXIT.
014400     EXIT.
014500
014600 0600-VALIDAR-CONSISTENCIA.
014700     IF TRX-TIPO-DEBITO AND TRX-MONTO < 0
014800         MOVE 'DEBITO CON IMPORTE NEGATIVO.            '
014900            TO WS-0900-TEXTO
015000         PERFORM 0900-ACUMULAR-MOTIVO THRU 0900-EXIT
015100     END-IF
015200     IF TRX-TIPO-CREDITO AND TRX-MONTO > WS-LIM-CREDITO-MAX
015300         MOVE 'CREDITO SUPERA EL LIMITE DE 100.000.    '
015400            TO WS-0900-TEXTO
015500         PERFORM 0900-ACUMULAR-MOTIVO THRU 0900-EXIT
015600     END-IF.
015700 0600-EXIT.
015800     EXIT.
015900
016000 0900-ACUMULAR-MOTIVO.
016100*    CONCATENA UN MOTIVO DE RECHAZO EN LK-RECHAZO-MOTIVO Y MARCA
016200*    LA TRANSACCION COMO RECHAZADA.  EL TEXTO LLEGA EN
016300*    WS-0900-TEXTO (PROGRAMACION AL ESTILO DE LAS RUTINAS DE
016400*    MENSAJES QUE YA USABA LA CASA EN LOS PROGRAMAS DE CAJERO).
016500     SET LK-TRX-RECHAZADA TO TRUE
016600     IF WS-PUNTERO-MOTIVO < 161
016700         MOVE WS-0900-TEXTO TO
016800             LK-RECHAZO-MOTIVO(WS-PUNTERO-MOTIVO:40)
016900         ADD 40 TO WS-PUNTERO-MOTIVO
017000     END-IF.
017100 0900-EXIT.
017200     EXIT.
