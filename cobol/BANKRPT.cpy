000100*---------------------------------------------------------------
000200* BANKRPT.CPY
000300* LINEAS DE IMPRESION DEL INFORME DE EJECUCION (RUN REPORT).
000400* PAPEL ANCHO DE 132 POSICIONES, UNA SECCION POR JOB.  LO USAN
000500* BANK01 (CABECERAS Y TOTALES) Y BANK08 (DETALLE DEL CORTE DE
000600* CONTROL DEL JOB 3, QUE SE ESCRIBE DIRECTAMENTE CUENTA A
000700* CUENTA).
000800*---------------------------------------------------------------
000900* 2001-04-02  JLC  CR-0231  ALTA INICIAL.
001000*---------------------------------------------------------------
001100 01  RPT-LINEA-TITULO.
001200     05  FILLER            PIC X(01)  VALUE SPACE.
001300     05  RPT-TIT-TEXTO               PIC X(60).
001400     05  FILLER            PIC X(71)  VALUE SPACE.
001500
001600 01  RPT-LINEA-JOB1.
001700     05  FILLER            PIC X(01)  VALUE SPACE.
001800     05  RPT-J1-ETIQUETA             PIC X(40).
001900     05  RPT-J1-VALOR                PIC ZZZ,ZZZ,ZZ9.
002000     05  FILLER            PIC X(82)  VALUE SPACE.
002100
002200 01  RPT-LINEA-JOB2.
002300     05  FILLER            PIC X(01)  VALUE SPACE.
002400     05  RPT-J2-ETIQUETA             PIC X(40).
002500     05  RPT-J2-VALOR                PIC Z,ZZZ,ZZZ,ZZ9.99-.
002600     05  FILLER            PIC X(72)  VALUE SPACE.
002700
002800 01  RPT-LINEA-JOB3-CABECERA.
002900     05  FILLER            PIC X(01)  VALUE SPACE.
003000     05  FILLER            PIC X(12)  VALUE 'CUENTA'.
003100     05  FILLER            PIC X(18)  VALUE 'TOT. DEPOSITOS'.
003200     05  FILLER            PIC X(18)  VALUE 'TOT. RETIROS'.
003300     05  FILLER            PIC X(10)  VALUE 'MOVTOS.'.
003400     05  FILLER            PIC X(18)  VALUE 'SALDO FINAL'.
003500     05  FILLER            PIC X(18)  VALUE 'INTERESES'.
003600     05  FILLER            PIC X(37)  VALUE SPACE.
003700
003800 01  RPT-LINEA-JOB3-DETALLE.
003900     05  FILLER            PIC X(01)  VALUE SPACE.
004000     05  RPT-J3-CUENTA               PIC Z(9)9.
004100     05  FILLER            PIC X(02)  VALUE SPACE.
004200     05  RPT-J3-DEPOSITOS            PIC Z,ZZZ,ZZZ,ZZ9.99-.
004300     05  FILLER            PIC X(02)  VALUE SPACE.
004400     05  RPT-J3-RETIROS              PIC Z,ZZZ,ZZZ,ZZ9.99-.
004500     05  FILLER            PIC X(02)  VALUE SPACE.
004600     05  RPT-J3-MOVTOS               PIC ZZZ,ZZ9.
004700     05  FILLER            PIC X(02)  VALUE SPACE.
004800     05  RPT-J3-SALDO                PIC Z,ZZZ,ZZZ,ZZ9.99-.
004900     05  FILLER            PIC X(02)  VALUE SPACE.
005000     05  RPT-J3-INTERES              PIC Z,ZZZ,ZZZ,ZZ9.99-.
005100     05  FILLER            PIC X(16)  VALUE SPACE.
005200
005300 01  RPT-LINEA-JOB3-TOTALES.
005400     05  FILLER            PIC X(01)  VALUE SPACE.
005500     05  RPT-J3T-ETIQUETA            PIC X(28).
005600     05  RPT-J3T-VALOR               PIC Z,ZZZ,ZZZ,ZZ9.99-.
005700     05  FILLER            PIC X(84)  VALUE SPACE.
005800
005900 01  RPT-LINEA-BLANCO               PIC X(132) VALUE SPACE.
006000 01  RPT-LINEA-SEPARADOR.
006100     05  FILLER            PIC X(01)  VALUE SPACE.
006200     05  FILLER            PIC X(120) VALUE ALL '-'.
006300     05  FILLER            PIC X(11)  VALUE SPACE.
