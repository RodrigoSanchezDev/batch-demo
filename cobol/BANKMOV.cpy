000100*---------------------------------------------------------------
000200* BANKMOV.CPY
000300* LAYOUT DEL MOVIMIENTO ANUAL DE CUENTA (FICHERO
000400* "CUENTAS_ANUALES").  CUBRE EL REGISTRO TAL COMO LLEGA DEL
000500* FEED Y EL REGISTRO YA DEPURADO.  LO USAN BANK08, BANK09 Y
000600* BANK10.  EL FICHERO DE ENTRADA VIENE ORDENADO POR CTA-ID PARA
000700* PERMITIR EL CORTE DE CONTROL DEL JOB 3.
000800*---------------------------------------------------------------
000900* 1997-07-21  RPS  CR-0070  ALTA INICIAL.
001000* 2000-01-07  JLC  CR-0206  SE NORMALIZA ANU-TRANSACCION A UN
001100*                           VOCABULARIO FIJO (DEPOSITO/RETIRO/
001200*                           TRANSFERENCIA/PAGO/INTERES) PARA QUE
001300*                           EL CORTE DE CONTROL NO SE DESCUADRE
001400*                           CON SINONIMOS EN INGLES.
001500*---------------------------------------------------------------
001600 01  MOVANU-REG.
001700     05  ANU-DATOS-ENTRADA.
001800         10  ANU-CTA-ID              PIC 9(10).
001900         10  ANU-FECHA               PIC X(10).
002000         10  ANU-FECHA-ISO REDEFINES ANU-FECHA.
002100             15  ANU-FECHA-ISO-ANO   PIC 9(4).
002200             15  FILLER              PIC X.
002300             15  ANU-FECHA-ISO-MES   PIC 9(2).
002400             15  FILLER              PIC X.
002500             15  ANU-FECHA-ISO-DIA   PIC 9(2).
002600         10  ANU-FECHA-DMA REDEFINES ANU-FECHA.
002700             15  ANU-FECHA-DMA-DIA   PIC 9(2).
002800             15  FILLER              PIC X.
002900             15  ANU-FECHA-DMA-MES   PIC 9(2).
003000             15  FILLER              PIC X.
003100             15  ANU-FECHA-DMA-ANO   PIC 9(4).
003200         10  ANU-TRANSACCION         PIC X(20).
003300             88  ANU-ES-DEPOSITO         VALUE 'DEPOSITO'.
003400             88  ANU-ES-RETIRO           VALUE 'RETIRO'.
003500             88  ANU-ES-TRANSFERENCIA    VALUE 'TRANSFERENCIA'.
003600             88  ANU-ES-PAGO             VALUE 'PAGO'.
003700             88  ANU-ES-INTERES          VALUE 'INTERES'.
003800             88  ANU-ES-DEBITO           VALUE 'DEBITO'.
003900             88  ANU-ES-COMPRA           VALUE 'COMPRA'.
004000             88  ANU-ES-DESCONOCIDA      VALUE 'DESCONOCIDA'.
004100         10  ANU-MONTO               PIC S9(11)V99.
004200         10  ANU-MONTO-R REDEFINES ANU-MONTO.
004300             15  ANU-MONTO-SIGNO     PIC S9.
004400             15  ANU-MONTO-ENT       PIC 9(9).
004500             15  ANU-MONTO-DEC       PIC 9(2).
004600         10  ANU-DESCRIPCION         PIC X(100).
004700     05  ANU-DATOS-PROCESO.
004800         10  ANU-FECHA-PROC          PIC X(19).
004900     05  FILLER                      PIC X(30).
