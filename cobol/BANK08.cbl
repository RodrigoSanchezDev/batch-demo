000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. BANK08.
000300 AUTHOR. M. GOMEZ VARELA.
000400 INSTALLATION. UNIZARBANK - CPD CENTRAL.
000500 DATE-WRITTEN. 2001-04-16.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENCIAL - USO INTERNO DEL BANCO.
000800*-----------------------------------------------------------------
000900* ACUMULACION DEL ESTADO DE CUENTA ANUAL POR CORTE DE CONTROL
001000* SOBRE CTA-ID.  RECIBE LOS MOVIMIENTOS YA DEPURADOS UNO A UNO
001100* DESDE BANK09 (FICHERO DE ENTRADA ORDENADO POR CUENTA), TOTALIZA
001200* DEPOSITOS Y RETIROS Y ESCRIBE UN REGISTRO DE ESTADO POR CUENTA
001300* EN CUANTO CAMBIA EL IDENTIFICADOR O SE RECIBE LA ORDEN DE CIERRE.
001400*-----------------------------------------------------------------
001500* HISTORIAL DE MODIFICACIONES
001600*-----------------------------------------------------------------
001700* 2001-04-16  JLC  ALTA INICIAL.  SUSTITUYE AL VIEJO LISTADO      CR-0235 
001800*                     DE SALDOS DE FIN DE MES, QUE SOLO SUMABA            
001900*                     MOVIMIENTOS SIN DISTINGUIR DEPOSITO DE              
002000*                     RETIRO.                                             
002100* 2001-05-30  MGV  SE ANADE EL CALCULO DEL INTERES DEL 1%         CR-0239 
002200*                     SOBRE SALDO FINAL POSITIVO QUE PEDIA                
002300*                     CONTABILIDAD PARA EL ESTADO ANUAL.                  
002400*-----------------------------------------------------------------
002500 ENVIRONMENT DIVISION.
002600 CONFIGURATION SECTION.
002700 SPECIAL-NAMES.
002800     C01 IS TOP-OF-FORM.
002900
003000 INPUT-OUTPUT SECTION.
003100 FILE-CONTROL.
003200     SELECT F-ESTADOS ASSIGN TO ESTOUT
003300         ORGANIZATION IS SEQUENTIAL
003400         FILE STATUS IS WS-ESTADO-FICHERO.
003500     SELECT F-JOB3-TRABAJO ASSIGN TO JOB3WRK
003600         ORGANIZATION IS LINE SEQUENTIAL
003700         FILE STATUS IS WS-JOB3-FICHERO.
003800
003900 DATA DIVISION.
004000 FILE SECTION.
004100 FD  F-ESTADOS
004200     LABEL RECORD STANDARD
004300     VALUE OF FILE-ID IS "ESTADOS.DAT".
004400 01  FD-ESTADO-REG                  PIC X(190).
004500
004600*    FICHERO DE TRABAJO CON LAS LINEAS DE DETALLE DEL CORTE DE
004700*    CONTROL DEL JOB 3, UNA POR CUENTA.  BANK01 LO ABRE EN ENTRADA
004800*    AL MONTAR EL INFORME DE EJECUCION Y VUELCA CADA LINEA TAL CUAL
004900*    A LA SECCION DEL JOB 3.
005000 FD  F-JOB3-TRABAJO
005100     LABEL RECORD STANDARD
005200     VALUE OF FILE-ID IS "JOB3.WRK".
005300 01  FD-JOB3-REG                    PIC X(132).
005400
005500 WORKING-STORAGE SECTION.
005600 01  WS-ESTADO-FICHERO              PIC X(02).
005700     88  WS-FICHERO-OK                  VALUE '00'.
005800 01  WS-JOB3-FICHERO                PIC X(02).
005900     88  WS-JOB3-OK                     VALUE '00'.
006000 COPY BANKRPT.
006100*    ACUMULADORES DE LA CUENTA QUE SE ESTA TOTALIZANDO.  SE VUELCAN
006200*    A ESTADO-REG Y SE ESCRIBEN EN CUANTO CAMBIA ANU-CTA-ID (CORTE
006300*    DE CONTROL) O SE RECIBE LA FUNCION DE CIERRE.
006400 01  WS-CUENTA-ACUMULADA.
006500     05  WS-ACU-CTA-ID               PIC 9(10).
006600     05  WS-ACU-NOMBRE                PIC X(100).
006700     05  WS-ACU-TOT-DEPOSITOS         PIC S9(13)V99.
006800     05  WS-ACU-TOT-RETIROS           PIC S9(13)V99.
006900     05  WS-ACU-TOT-TRANS             PIC 9(7) COMP.
007000 01  WS-HAY-CUENTA-ABIERTA          PIC X(01) VALUE 'N'.
007100     88  WS-CUENTA-ABIERTA              VALUE 'S'.
007200 01  WS-SALDO-FINAL                 PIC S9(13)V99.
007300 01  WS-INTERES-GANADO               PIC S9(13)V99.
007400 01  WS-CTA-ID-EDITADO              PIC Z(9)9.
007500 77  WS-POS-INICIO-ID                PIC 9(2) COMP.
007600 77  WS-LONGITUD-ID                  PIC 9(2) COMP.
007700     COPY BANKEST.
007800
007900 LINKAGE SECTION.
008000     COPY BANKMOV.
008100 01  LK-FECHA-PROCESO-ACTUAL        PIC X(19).
008200 01  LK-FUNCION-ESTADO              PIC X(01).
008300     88  LK-ESTADO-ABRIR                VALUE 'A'.
008400     88  LK-ESTADO-ACUMULAR             VALUE 'M'.
008500     88  LK-ESTADO-CERRAR               VALUE 'Z'.
008600     COPY BANKCTR.
008700
008800 PROCEDURE DIVISION USING MOVANU-REG LK-FECHA-PROCESO-ACTUAL
008900     LK-FUNCION-ESTADO BANK-CONTADORES.
009000
009100 0100-INICIO.
009200*    2001-04-16 JLC CR-0235 - CORTE DE CONTROL POR CTA-ID DEL
009300*    JOB DE ESTADOS ANUALES.  SE ALIMENTA MOVIMIENTO A MOVIMIENTO
009400*    DESDE BANK09 (FICHERO ORDENADO POR CUENTA) Y EMITE UN
009500*    ESTADO-REG POR CUENTA CUANDO CAMBIA EL IDENTIFICADOR.
009600     IF LK-ESTADO-ABRIR
009700         PERFORM 0200-ABRIR-FICHERO THRU 0200-EXIT
009800     ELSE
009900         IF LK-ESTADO-ACUMULAR
010000             PERFORM 0300-ACUMULAR-MOVIMIENTO THRU 0300-EXIT
010100         ELSE
010200             IF LK-ESTADO-CERRAR
010300                 PERFORM 0700-CERRAR-FICHERO THRU 0700-EXIT
010400             END-IF
010500         END-IF
010600     END-IF
010700     GOBACK.
010800
010900 0200-ABRIR-FICHERO.
011000     OPEN OUTPUT F-ESTADOS
011100     IF NOT WS-FICHERO-OK
011200         DISPLAY 'BANK08 - ERROR AL ABRIR ESTADOS: '
011300            WS-ESTADO-FICHERO
011400     END-IF
011500     OPEN OUTPUT F-JOB3-TRABAJO
011600     IF NOT WS-JOB3-OK
011700         DISPLAY 'BANK08 - ERROR AL ABRIR JOB3WRK: '
011800            WS-JOB3-FICHERO
011900     END-IF
012000     MOVE 'N' TO WS-HAY-CUENTA-ABIERTA.
012100 0200-EXIT.
012200     EXIT.
012300
012400 0300-ACUMULAR-MOVIMIENTO.
012500     IF NOT WS-CUENTA-ABIERTA
012600         PERFORM 0400-INICIAR-CUENTA THRU 0400-EXIT
012700     ELSE
012800         IF ANU-CTA-ID NOT = WS-ACU-CTA-ID
012900             PERFORM 0500-EMITIR-ESTADO THRU 0500-EXIT
013000             PERFORM 0400-INICIAR-CUENTA THRU 0400-EXIT
013100         END-IF
013200     END-IF
013300     IF ANU-ES-DEPOSITO AND ANU-MONTO > 0
013400         ADD ANU-MONTO TO WS-ACU-TOT-DEPOSITOS
013500     END-IF
013600     IF (ANU-ES-RETIRO OR ANU-ES-DEBITO OR ANU-ES-COMPRA)
013700         AND ANU-MONTO < 0
013800         COMPUTE WS-ACU-TOT-RETIROS =
013900            WS-ACU-TOT-RETIROS - ANU-MONTO
014000     END-IF
014100     ADD 1 TO WS-ACU-TOT-TRANS.
014200 0300-EXIT.
014300     EXIT.
014400
014500 0400-INICIAR-CUENTA.
014600     MOVE ANU-CTA-ID TO WS-ACU-CTA-ID
014700     MOVE ANU-CTA-ID TO WS-CTA-ID-EDITADO
014800     PERFORM 0410-BUSCAR-INICIO-ID THRU 0410-EXIT
014900         VARYING WS-POS-INICIO-ID FROM 1 BY 1
015000         UNTIL WS-POS-INICIO-ID > 10
015100             OR WS-CTA-ID-EDITADO(WS-POS-INICIO-ID:1) NOT = SPACE
015200     COMPUTE WS-LONGITUD-ID = 11 - WS-POS-INICIO-ID
015300     MOVE SPACES TO WS-ACU-NOMBRE
015400     STRING 'CUENTA_' DELIMITED BY SIZE
015500         WS-CTA-ID-EDITADO(WS-POS-INICIO-ID:WS-LONGITUD-ID)
015600             DELIMITED BY SIZE
015700         INTO WS-ACU-NOMBRE
015800     MOVE 0 TO WS-ACU-TOT-DEPOSITOS
015900     MOVE 0 TO WS-ACU-TOT-RETIROS
016000     MOVE 0 TO WS-ACU-TOT-TRANS
016100     SET WS-CUENTA-ABIERTA TO TRUE
016200     ADD 1 TO CTR-J3-CUENTAS.
016300 0400-EXIT.
016400     EXIT.
016500
016600 0410-BUSCAR-INICIO-ID.
016700*    CUERPO VACIO: EL RECORRIDO LO HACE EL PERFORM VARYING DE QUIEN
016800*    LLAMA; AQUI SOLO HACE FALTA EL PUNTO DE RETORNO DEL BUCLE.
016900     CONTINUE.
017000 0410-EXIT.
017100     EXIT.
017200
017300 0500-EMITIR-ESTADO.
017400*    SALDO FINAL = DEPOSITOS - RETIROS; INTERES = 1% DEL SALDO
017500*    FINAL SI ES POSITIVO, CERO EN CASO CONTRARIO.  EL SALDO
017600*    INICIAL DEL ESTADO ANUAL SE FIJA EN CERO, COMO EN EL RESTO
017700*    DE LOTES DE CIERRE DE EJERCICIO DE LA CASA.
017800     COMPUTE WS-SALDO-FINAL =
017900        WS-ACU-TOT-DEPOSITOS - WS-ACU-TOT-RETIROS
018000     IF WS-SALDO-FINAL > 0
018100         COMPUTE WS-INTERES-GANADO ROUNDED = WS-SALDO-FINAL * 0.01
018200     ELSE
018300         MOVE 0 TO WS-INTERES-GANADO
018400     END-IF
018500     MOVE WS-ACU-CTA-ID TO EST-CTA-ID
018600     MOVE WS-ACU-NOMBRE TO EST-NOMBRE
018700     MOVE WS-ACU-TOT-DEPOSITOS TO EST-TOT-DEPOSITOS
018800     MOVE WS-ACU-TOT-RETIROS TO EST-TOT-RETIROS
018900     MOVE 0 TO EST-SALDO-INICIAL
019000     MOVE WS-SALDO-FINAL TO EST-SALDO-FINAL
019100     IF WS-SALDO-FINAL < 0
019200         SET EST-SALDO-FINAL-NEGATIVO TO TRUE
019300     ELSE
019400         SET EST-SALDO-FINAL-POSITIVO TO TRUE
019500     END-IF
019600     MOVE WS-ACU-TOT-TRANS TO EST-TOT-TRANS
019700     MOVE WS-INTERES-GANADO TO EST-INTERESES
019800     MOVE 2024 TO EST-ANIO
019900     MOVE LK-FECHA-PROCESO-ACTUAL TO EST-FECHA-GEN
020000     MOVE ESTADO-REG TO FD-ESTADO-REG
020100     WRITE FD-ESTADO-REG
020200     IF WS-FICHERO-OK
020300         ADD WS-ACU-TOT-DEPOSITOS TO CTR-J3-TOT-DEPOSITOS
020400         ADD WS-ACU-TOT-RETIROS TO CTR-J3-TOT-RETIROS
020500         ADD WS-ACU-TOT-TRANS TO CTR-J3-MOVIMIENTOS
020600     ELSE
020700         DISPLAY 'BANK08 - ERROR AL ESCRIBIR ESTADO: '
020800            WS-ESTADO-FICHERO
020900     END-IF
021000     PERFORM 0600-IMPRIMIR-DETALLE THRU 0600-EXIT.
021100 0500-EXIT.
021200     EXIT.
021300
021400 0600-IMPRIMIR-DETALLE.
021500*    LINEA DE DETALLE DEL CORTE DE CONTROL DEL JOB 3.  SE DEJA
021600*    ESCRITA EN EL FICHERO DE TRABAJO CUENTA A CUENTA; BANK01 LA
021700*    LEE MAS TARDE TAL CUAL AL MONTAR EL INFORME DE EJECUCION.
021800     MOVE SPACES TO RPT-LINEA-JOB3-DETALLE
021900     MOVE WS-ACU-CTA-ID TO RPT-J3-CUENTA
022000     MOVE WS-ACU-TOT-DEPOSITOS TO RPT-J3-DEPOSITOS
022100     MOVE WS-ACU-TOT-RETIROS TO RPT-J3-RETIROS
022200     MOVE WS-ACU-TOT-TRANS TO RPT-J3-MOVTOS
022300     MOVE WS-SALDO-FINAL TO RPT-J3-SALDO
022400     MOVE WS-INTERES-GANADO TO RPT-J3-INTERES
022500     MOVE RPT-LINEA-JOB3-DETALLE TO FD-JOB3-REG
022600     WRITE FD-JOB3-REG
022700     IF NOT WS-JOB3-OK
022800         DISPLAY 'BANK08 - ERROR AL ESCRIBIR JOB3WRK: '
022900            WS-JOB3-FICHERO
023000     END-IF.
023100 0600-EXIT.
023200     EXIT.
023300
023400 0700-CERRAR-FICHERO.
023500     IF WS-CUENTA-ABIERTA
023600         PERFORM 0500-EMITIR-ESTADO THRU 0500-EXIT
023700     END-IF
023800     CLOSE F-ESTADOS
023900     CLOSE F-JOB3-TRABAJO.
024000 0700-EXIT.
024100     EXIT.
