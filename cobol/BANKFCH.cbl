000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. BANKFCH.
000300 AUTHOR. R. PASCUAL SANZ.
000400 INSTALLATION. UNIZARBANK - CPD CENTRAL.
000500 DATE-WRITTEN. 1994-02-14.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENCIAL - USO INTERNO DEL BANCO.
000800*-----------------------------------------------------------------
000900* RUTINA DE SERVICIO DE FECHAS DEL PROCESO BATCH NOCTURNO.
001000* CENTRALIZA EL SELLADO DE FECHA/HORA DE PROCESO Y LA
001100* VALIDACION/NORMALIZACION DE LAS FECHAS QUE LLEGAN EN LOS
001200* FEEDS DIARIOS Y EN EL FICHERO DE MOVIMIENTOS ANUALES.
001300* ADMITE AAAA-MM-DD COMO FORMATO PRINCIPAL Y DD-MM-AAAA COMO
001400* RESPALDO; CALCULA TAMBIEN LA ANTIGUEDAD EN DIAS POR EL
001500* METODO COMERCIAL 30/360 QUE YA USABA PERIOD_BANK.
001600*-----------------------------------------------------------------
001700* HISTORIAL DE MODIFICACIONES
001800*-----------------------------------------------------------------
001900* 1994-02-14  RPS  ALTA INICIAL (CALCULO DEL PERIODO DE           CR-0012 
002000*                     TRANSFERENCIAS PROGRAMADAS).                        
002100* 1999-08-30  RPS  SOPORTE DE ANO A 4 DIGITOS (Y2K); SE           CR-0177 
002200*                     SUSTITUYE ACCEPT FROM DATE POR                      
002300*                     ACCEPT FROM DATE YYYYMMDD.                          
002400* 2001-04-02  JLC  REESCRITO COMO RUTINA COMUN DE FECHAS          CR-0231 
002500*                     PARA LOS TRES JOBS DEL PROCESO                      
002600*                     NOCTURNO; YA NO ES UN PROGRAMA DE                   
002700*                     CAJERO.                                             
002800*-----------------------------------------------------------------
002900
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM.
003400
003500 DATA DIVISION.
003600 WORKING-STORAGE SECTION.
003700*    CAMPOS DE SISTEMA PARA OBTENER FECHA Y HORA SIN USAR
003800*    FUNCIONES INTRINSECAS (NORMA DE LA CASA PARA LOTE).
003900 01  WS-FECHA-SISTEMA               PIC 9(08).
004000 01  WS-FECHA-SISTEMA-R REDEFINES WS-FECHA-SISTEMA.
004100     05  WS-FS-ANO                  PIC 9(04).
004200     05  WS-FS-MES                  PIC 9(02).
004300     05  WS-FS-DIA                  PIC 9(02).
004400 01  WS-HORA-SISTEMA                PIC 9(08).
004500 01  WS-HORA-SISTEMA-R REDEFINES WS-HORA-SISTEMA.
004600     05  WS-HS-HORAS                PIC 9(02).
004700     05  WS-HS-MINUTOS              PIC 9(02).
004800     05  WS-HS-SEGUNDOS             PIC 9(02).
004900     05  WS-HS-CENTESIMAS           PIC 9(02).
005000*    CONTADORES DE ANTIGUEDAD EN DIAS (METODO COMERCIAL 30/360,
005100*    IGUAL QUE EL QUE YA USABA PERIOD_BANK PARA LOS PERIODOS DE
005200*    TRANSFERENCIA PROGRAMADA).
005300 77  WS-DIAS-PROC                   PIC S9(9) COMP.
005400 77  WS-DIAS-TRX                    PIC S9(9) COMP.
005500
005600 LINKAGE SECTION.
005700 01  LK-PARAMETROS-FECHA.
005800     05  LK-FUNCION                 PIC X(01).
005900         88  LK-FUNCION-SELLAR          VALUE 'P'.
006000         88  LK-FUNCION-VALIDAR         VALUE 'V'.
006100     05  LK-FECHA-PROCESO           PIC X(19).
006200     05  LK-FECHA-PROCESO-R REDEFINES LK-FECHA-PROCESO.
006300         10  LK-FP-FECHA            PIC X(10).
006400         10  LK-FP-FECHA-D REDEFINES LK-FP-FECHA.
006500             15  LK-FP-ANO          PIC 9(04).
006600             15  FILLER             PIC X.
006700             15  LK-FP-MES          PIC 9(02).
006800             15  FILLER             PIC X.
006900             15  LK-FP-DIA          PIC 9(02).
007000         10  FILLER                 PIC X(01).
007100         10  LK-FP-HORA             PIC X(08).
007200     05  LK-FECHA-ENTRADA           PIC X(10).
007300     05  LK-FECHA-ENTRADA-ISO REDEFINES LK-FECHA-ENTRADA.
007400         10  LK-FEI-ANO             PIC 9(04).
007500         10  LK-FEI-G1              PIC X.
007600         10  LK-FEI-MES             PIC 9(02).
007700         10  LK-FEI-G2              PIC X.
007800         10  LK-FEI-DIA             PIC 9(02).
007900     05  LK-FECHA-ENTRADA-DMA REDEFINES LK-FECHA-ENTRADA.
008000         10  LK-FED-DIA             PIC 9(02).
008100         10  LK-FED-G1              PIC X.
008200         10  LK-FED-MES             PIC 9(02).
008300         10  LK-FED-G2              PIC X.
008400         10  LK-FED-ANO             PIC 9(04).
008500     05  LK-FECHA-SALIDA            PIC X(10).
008600     05  LK-FECHA-OK                PIC X(01).
008700         88  LK-FECHA-ES-VALIDA         VALUE 'S'.
008800         88  LK-FECHA-ES-INVALIDA       VALUE 'N'.
008900     05  LK-FECHA-FUTURA            PIC X(01).
009000         88  LK-FECHA-ES-FUTURA         VALUE 'S'.
009100         88  LK-FECHA-NO-ES-FUTURA      VALUE 'N'.
009200     05  LK-DIAS-ANTIGUEDAD         PIC S9(7) COMP.
009300
009400 PROCEDURE DIVISION USING LK-PARAMETROS-FECHA.
009500
009600 0100-INICIO.
009700*    2001-04-02 JLC CR-0231 - PUNTO DE ENTRADA UNICO DE LA
009800*    RUTINA DE FECHAS.  TODOS LOS JOBS LA LLAMAN EN LUGAR DE
009900*    TRATAR LA FECHA CADA UNO POR SU CUENTA.
010000     IF LK-FUNCION-SELLAR
010100         PERFORM 0200-SELLAR-FECHA THRU 0200-EXIT
010200     ELSE
010300         PERFORM 0300-VALIDAR-FECHA THRU 0300-EXIT
010400     END-IF
010500     GOBACK.
010600
010700 0200-SELLAR-FECHA.
010800*    DEVUELVE LA FECHA Y HORA ACTUALES DEL SISTEMA EN FORMATO
010900*    AAAA-MM-DD HH:MM:SS (19 POSICIONES).  SE USA ACCEPT FROM
011000*    DATE/TIME EN LUGAR DE FUNCIONES INTRINSECAS, COMO EL RESTO
011100*    DE PROGRAMAS DE LOTE DE LA CASA.
011200     ACCEPT WS-FECHA-SISTEMA FROM DATE YYYYMMDD
011300     ACCEPT WS-HORA-SISTEMA FROM TIME
011400     MOVE WS-FS-ANO TO LK-FP-ANO
011500     MOVE WS-FS-MES TO LK-FP-MES
011600     MOVE WS-FS-DIA TO LK-FP-DIA
011700     MOVE '-' TO LK-FECHA-PROCESO(5:1)
011800     MOVE '-' TO LK-FECHA-PROCESO(8:1)
011900     MOVE ' ' TO LK-FECHA-PROCESO(11:1)
012000     MOVE WS-HS-HORAS TO LK-FP-HORA(1:2)
012100     MOVE ':' TO LK-FP-HORA(3:1)
012200     MOVE WS-HS-MINUTOS TO LK-FP-HORA(4:2)
012300     MOVE ':' TO LK-FP-HORA(6:1)
012400     MOVE WS-HS-SEGUNDOS TO LK-FP-HORA(7:2).
012500 0200-EXIT.
012600     EXIT.
012700
012800 0300-VALIDAR-FECHA.
012900*    NORMALIZA LA FECHA DE ENTRADA A AAAA-MM-DD, ACEPTANDO EL
013000*    FORMATO DD-MM-AAAA COMO RESPALDO (REGLA DE LOS FEEDS
013100*    DIARIOS Y DEL FICHERO DE MOVIMIENTOS ANUALES).
013200     SET LK-FECHA-ES-INVALIDA TO TRUE
013300     SET LK-FECHA-NO-ES-FUTURA TO TRUE
013400     MOVE 0 TO LK-DIAS-ANTIGUEDAD
013500     IF LK-FECHA-ENTRADA = SPACES OR LK-FECHA-ENTRADA = LOW-VALUES
013600         GO TO 0300-EXIT
013700     END-IF
013800     IF LK-FECHA-ENTRADA(5:1) = '-'
013900        AND LK-FECHA-ENTRADA(8:1) = '-'
014000         AND LK-FEI-ANO NUMERIC AND LK-FEI-MES NUMERIC
014100         AND LK-FEI-DIA NUMERIC
014200         AND LK-FEI-MES >= 1 AND LK-FEI-MES <= 12
014300         AND LK-FEI-DIA >= 1 AND LK-FEI-DIA <= 31
014400         MOVE LK-FECHA-ENTRADA TO LK-FECHA-SALIDA
014500         SET LK-FECHA-ES-VALIDA TO TRUE
014600     ELSE
014700         IF LK-FECHA-ENTRADA(3:1) = '-'
014800            AND LK-FECHA-ENTRADA(6:1) = '-'
014900             AND LK-FED-ANO NUMERIC AND LK-FED-MES NUMERIC
015000             AND LK-FED-DIA NUMERIC
015100             AND LK-FED-MES >= 1 AND LK-FED-MES <= 12
015200             AND LK-FED-DIA >= 1 AND LK-FED-DIA <= 31
015300             MOVE LK-FED-ANO TO LK-FECHA-SALIDA(1:4)
015400             MOVE '-' TO LK-FECHA-SALIDA(5:1)
015500             MOVE LK-FED-MES TO LK-FECHA-SALIDA(6:2)
015600             MOVE '-' TO LK-FECHA-SALIDA(8:1)
015700             MOVE LK-FED-DIA TO LK-FECHA-SALIDA(9:2)
015800             SET LK-FECHA-ES-VALIDA TO TRUE
015900         END-IF
016000     END-IF
016100     IF LK-FECHA-ES-INVALIDA
016200         GO TO 0300-EXIT
016300     END-IF
016400     IF LK-FECHA-SALIDA > LK-FP-FECHA
016500         SET LK-FECHA-ES-FUTURA TO TRUE
016600     END-IF
016700*    ANTIGUEDAD APROXIMADA POR EL METODO COMERCIAL 30/360.
016800     MOVE LK-FECHA-SALIDA TO LK-FECHA-ENTRADA-ISO
016900     COMPUTE WS-DIAS-TRX = (LK-FEI-ANO * 360) + (LK-FEI-MES * 30)
017000         + LK-FEI-DIA
017100     COMPUTE WS-DIAS-PROC = (LK-FP-ANO * 360) + (LK-FP-MES * 30)
017200         + LK-FP-DIA
017300     COMPUTE LK-DIAS-ANTIGUEDAD = WS-DIAS-PROC - WS-DIAS-TRX.
017400 0300-EXIT.
017500     EXIT.
