000100*---------------------------------------------------------------
000200* BANKEST.CPY
000300* LAYOUT DEL ESTADO DE CUENTA ANUAL (FICHERO
000400* "ESTADOS_CUENTA_ANUALES").  UN REGISTRO POR CUENTA, EMITIDO
000500* POR BANK08 AL DETECTAR EL CORTE DE CONTROL DE CTA-ID EN EL
000600* JOB 3.
000700*---------------------------------------------------------------
000800* 1997-11-30  RPS  CR-0081  ALTA INICIAL.
000900* 1998-12-01  MGV  CR-0131  SE AMPLIAN LOS TOTALES A 13 DIGITOS
001000*                           ENTEROS; LAS CUENTAS DE EMPRESA
001100*                           DESBORDABAN EL CAMPO DE 11.
001200*---------------------------------------------------------------
001300 01  ESTADO-REG.
001400     05  EST-CTA-ID                  PIC 9(10).
001500     05  EST-NOMBRE                  PIC X(100).
001600     05  EST-TOT-DEPOSITOS           PIC S9(13)V99.
001700     05  EST-TOT-RETIROS             PIC S9(13)V99.
001800     05  EST-SALDO-INICIAL           PIC S9(13)V99.
001900     05  EST-SALDO-FINAL             PIC S9(13)V99.
002000*    VISTA DE SIGNO DEL SALDO FINAL, USADA POR EL LISTADO DEL
002100*    CORTE DE CONTROL PARA MARCAR CUENTAS EN NUMEROS ROJOS.
002200     05  EST-SALDO-FINAL-SIGNO       PIC X(01).
002300         88  EST-SALDO-FINAL-POSITIVO    VALUE '+'.
002400         88  EST-SALDO-FINAL-NEGATIVO    VALUE '-'.
002500     05  EST-TOT-TRANS                PIC 9(7).
002600     05  EST-INTERESES                PIC S9(13)V99.
002700     05  EST-ANIO                     PIC 9(4).
002800     05  EST-FECHA-GEN                PIC X(19).
002900     05  FILLER                       PIC X(25).
