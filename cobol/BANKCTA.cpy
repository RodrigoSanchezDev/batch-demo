000100*---------------------------------------------------------------
000200* BANKCTA.CPY
000300* LAYOUT DEL MAESTRO DE CUENTAS (FICHERO "INTERESES").  CUBRE EL
000400* REGISTRO DE ENTRADA Y EL REGISTRO ACTUALIZADO QUE SE VUELVE A
000500* GRABAR TRAS CALCULAR EL INTERES MENSUAL.  LO USAN BANK05,
000600* BANK06 Y BANK07.
000700*---------------------------------------------------------------
000800* 1997-05-06  RPS  CR-0061  ALTA INICIAL DEL MAESTRO DE CUENTAS.
000900* 1998-03-22  MGV  CR-0099  SE ANADE CTA-EDAD; LA AUDITORIA PIDE
001000*                           CONTROLAR MAYORIA DE EDAD DEL TITULAR.
001100* 1999-08-30  RPS  CR-0177  AJUSTE DE SIGLO (Y2K); CTA-FECHA-ACT
001200*                           PASA A ALMACENAR EL SIGLO COMPLETO.
001300*---------------------------------------------------------------
001400 01  CUENTA-REG.
001500     05  CTA-DATOS-ENTRADA.
001600         10  CTA-ID                  PIC 9(10).
001700         10  CTA-NOMBRE              PIC X(100).
001800         10  CTA-SALDO               PIC S9(11)V99.
001900*        VISTA ENTERO/DECIMAL DEL SALDO, AL ESTILO DE LOS
002000*        REGISTROS DE MOVIMIENTOS DEL CAJERO (MOV-SALDOPOS-*).
002100         10  CTA-SALDO-R REDEFINES CTA-SALDO.
002200             15  CTA-SALDO-SIGNO     PIC S9.
002300             15  CTA-SALDO-ENT       PIC 9(9).
002400             15  CTA-SALDO-DEC       PIC 9(2).
002500         10  CTA-EDAD                PIC 9(3).
002600         10  CTA-EDAD-INFORMADA      PIC X(01).
002700             88  CTA-EDAD-OK             VALUE 'S'.
002800             88  CTA-EDAD-DESCONOCIDA    VALUE 'N'.
002900         10  CTA-TIPO                PIC X(15).
003000             88  CTA-TIPO-AHORRO         VALUE 'AHORRO'.
003100             88  CTA-TIPO-CORRIENTE      VALUE 'CORRIENTE'.
003200             88  CTA-TIPO-PRESTAMO       VALUE 'PRESTAMO'.
003300             88  CTA-TIPO-HIPOTECA       VALUE 'HIPOTECA'.
003400             88  CTA-TIPO-INVERSION      VALUE 'INVERSION'.
003500*        VISTA RAPIDA DE LAS 3 PRIMERAS POSICIONES DEL TIPO.
003600         10  CTA-TIPO-R REDEFINES CTA-TIPO.
003700             15  CTA-TIPO-3          PIC X(3).
003800             15  FILLER              PIC X(12).
003900     05  CTA-DATOS-ACTUALIZACION.
004000         10  CTA-FECHA-ACT           PIC X(19).
004100         10  CTA-RIESGO              PIC X(05).
004200             88  CTA-RIESGO-ALTO         VALUE 'ALTO'.
004300             88  CTA-RIESGO-MEDIO        VALUE 'MEDIO'.
004400             88  CTA-RIESGO-BAJO         VALUE 'BAJO'.
004500     05  FILLER                      PIC X(30).
