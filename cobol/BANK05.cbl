000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. BANK05.
000300 AUTHOR. R. PASCUAL SANZ.
000400 INSTALLATION. UNIZARBANK - CPD CENTRAL.
000500 DATE-WRITTEN. 1998-10-11.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENCIAL - USO INTERNO DEL BANCO.
000800*-----------------------------------------------------------------
000900* CONDUCTOR DEL LOTE MENSUAL DE INTERESES (JOB 2).  LEE EL FICHERO
001000* MAESTRO DE CUENTAS, DEPURA SALDO/NOMBRE/EDAD/TIPO, APLICA EL
001100* INTERES MENSUAL SEGUN EL TIPO DE CUENTA Y ESCRIBE EL FICHERO DE
001200* CUENTAS ACTUALIZADO.  LLAMA A BANK06 PARA LA VALIDACION ESTRICTA
001300* (SOLO CONTADOR) Y A BANK07 PARA EL DETALLE DE INTERESES, QUE
001400* ESCRIBE SU PROPIO FICHERO.
001500*-----------------------------------------------------------------
001600* HISTORIAL DE MODIFICACIONES
001700*-----------------------------------------------------------------
001800* 1998-10-11  RPS  ALTA INICIAL COMO INGRESO DE EFECTIVO POR      CR-0115 
001900*                     CAJERO.                                             
002000* 2001-04-02  JLC  RECONVERTIDO A CONDUCTOR DEL LOTE MENSUAL      CR-0231 
002100*                     DE INTERESES.  DEJA DE SER PROGRAMA EN              
002200*                     LINEA.                                              
002300* 2001-05-30  MGV  SE LLAMA A BANK07 POR CADA CUENTA PARA         CR-0239 
002400*                     GENERAR EL DETALLE DE INTERESES QUE PEDIA           
002500*                     CONTABILIDAD.                                       
002600*-----------------------------------------------------------------
002700 ENVIRONMENT DIVISION.
002800 CONFIGURATION SECTION.
002900 SPECIAL-NAMES.
003000     C01 IS TOP-OF-FORM.
003100
003200 INPUT-OUTPUT SECTION.
003300 FILE-CONTROL.
003400     SELECT F-CTA-ENTRADA ASSIGN TO CTAIN
003500         ORGANIZATION IS LINE SEQUENTIAL
003600         FILE STATUS IS WS-ESTADO-CTA-IN.
003700     SELECT F-CTA-SALIDA ASSIGN TO CTAOUT
003800         ORGANIZATION IS SEQUENTIAL
003900         FILE STATUS IS WS-ESTADO-CTA-OUT.
004000
004100 DATA DIVISION.
004200 FILE SECTION.
004300 FD  F-CTA-ENTRADA
004400     LABEL RECORD STANDARD
004500     VALUE OF FILE-ID IS "INTERESES.CSV".
004600 01  FD-CTA-LINEA                   PIC X(150).
004700
004800 FD  F-CTA-SALIDA
004900     LABEL RECORD STANDARD
005000     VALUE OF FILE-ID IS "CUENTAS.DAT".
005100 01  FD-CTA-REG                     PIC X(150).
005200
005300 WORKING-STORAGE SECTION.
005400 01  WS-ESTADO-CTA-IN               PIC X(02).
005500     88  WS-CTA-IN-OK                    VALUE '00'.
005600     88  WS-CTA-IN-EOF                   VALUE '10'.
005700 01  WS-ESTADO-CTA-OUT              PIC X(02).
005800     88  WS-CTA-OUT-OK                   VALUE '00'.
005900 01  WS-FIN-CTA-IN                  PIC X(01) VALUE 'N'.
006000     88  WS-HAY-MAS-CTA                  VALUE 'N'.
006100 01  WS-PRIMERA-LINEA               PIC X(01) VALUE 'S'.
006200     88  WS-ES-CABECERA                   VALUE 'S'.
006300*    -------------------------------------------------------------
006400*    CAMPOS DE TRABAJO PARA TROCEAR LA LINEA CSV DE ENTRADA.
006500*    -------------------------------------------------------------
006600 01  WS-CAMPO-ID-TXT                PIC X(10).
006700 01  WS-CAMPO-NOMBRE-TXT            PIC X(100).
006800 01  WS-CAMPO-SALDO-TXT             PIC X(15).
006900 01  WS-CAMPO-EDAD-TXT              PIC X(03).
007000 01  WS-CAMPO-TIPO-TXT              PIC X(15).
007100*    -------------------------------------------------------------
007200*    CONVERSION DE IMPORTE EN TEXTO A LA PICTURE NUMERICA DEL
007300*    SALDO, IGUAL QUE EN BANK02 PARA EL IMPORTE DE LA TRANSACCION.
007400 01  WS-SALDO-NEGATIVO              PIC X(01) VALUE 'N'.
007500     88  WS-SALDO-ES-NEGATIVO            VALUE 'S'.
007600 01  WS-SALDO-SIN-SIGNO              PIC X(15).
007700 01  WS-SALDO-ENTERO-TXT            PIC X(12).
007800 01  WS-SALDO-DECIMAL-TXT           PIC X(02).
007900 01  WS-SALDO-ENTERO                PIC 9(11) COMP.
008000 01  WS-SALDO-DECIMAL                PIC 9(02) COMP.
008100 01  WS-SALDO-VALIDO                PIC X(01) VALUE 'S'.
008200     88  WS-SALDO-OK                      VALUE 'S'.
008300 01  WS-LONGITUD-NOMBRE             PIC 9(03) COMP.
008400*    -------------------------------------------------------------
008500*    TASAS ANUALES/MENSUALES POR TIPO DE CUENTA.  LA ACTUALIZACION
008600*    DE SALDO SE HACE AQUI MISMO, YA QUE ESTE PROGRAMA ES QUIEN
008700*    ESCRIBE LA CUENTA; EL DETALLE DE INTERESES CON TASA MENSUAL
008800*    PROPIA SE DELEGA A BANK07 PORQUE ESCRIBE SU PROPIO FICHERO.
008900 77  WS-TASA-ANUAL-AHORRO            PIC S9V9(4) VALUE 0.0225.
009000 77  WS-TASA-ANUAL-PRESTAMO          PIC S9V9(4) VALUE -0.0850.
009100 77  WS-TASA-ANUAL-CORRIENTE         PIC S9V9(4) VALUE 0.0050.
009200 77  WS-TASA-ANUAL-APLICADA          PIC S9V9(4).
009300 77  WS-INTERES-MENSUAL              PIC S9(11)V99.
009400*    -------------------------------------------------------------
009500     COPY BANKFEC.
009600     COPY BANKCTA.
009700     COPY BANKINT.
009800 01  LK-RECHAZO-CTA.
009900     05  LK-RECHAZO-IND               PIC X(01).
010000         88  LK-CTA-RECHAZADA             VALUE 'S'.
010100         88  LK-CTA-ACEPTADA              VALUE 'N'.
010200     05  LK-RECHAZO-MOTIVO            PIC X(200).
010300 01  LK-FUNCION-INTERES             PIC X(01).
010400     88  LK-INTERES-ABRIR                VALUE 'A'.
010500     88  LK-INTERES-CALCULAR             VALUE 'C'.
010600     88  LK-INTERES-CERRAR               VALUE 'Z'.
010700
010800 LINKAGE SECTION.
010900     COPY BANKCTR.
011000
011100 PROCEDURE DIVISION USING BANK-CONTADORES.
011200
011300 0100-INICIO.
011400*    2001-04-02 JLC CR-0231 - CONDUCTOR DEL JOB 2 (CALCULO MENSUAL
011500*    DE INTERESES).  SUSTITUYE AL VIEJO INGRESO DE EFECTIVO POR
011600*    CAJERO; AHORA ES UN PROGRAMA DE LOTE QUE RECALCULA EL SALDO DE
011700*    TODAS LAS CUENTAS DEL FICHERO MAESTRO UNA VEZ AL MES.
011800     INITIALIZE BANK-CONTADORES
011900     MOVE SPACES TO FECHA-PARM-REG
012000     SET FEP-FUNCION-SELLAR TO TRUE
012100     CALL 'BANKFCH' USING FECHA-PARM-REG
012200     PERFORM 0200-ABRIR-FICHEROS THRU 0200-EXIT
012300     SET LK-INTERES-ABRIR TO TRUE
012400     CALL 'BANK07' USING CUENTA-REG INTERES-REG FEP-FECHA-PROCESO
012500         LK-FUNCION-INTERES BANK-CONTADORES
012600     PERFORM 0300-LEER-CTA THRU 0300-EXIT
012700     PERFORM 0400-TRATAR-CTA THRU 0400-EXIT
012800         UNTIL WS-CTA-IN-EOF
012900     SET LK-INTERES-CERRAR TO TRUE
013000     CALL 'BANK07' USING CUENTA-REG INTERES-REG FEP-FECHA-PROCESO
013100         LK-FUNCION-INTERES BANK-CONTADORES
013200     PERFORM 0900-CERRAR-FICHEROS THRU 0900-EXIT
013300     GOBACK.
013400
013500 0200-ABRIR-FICHEROS.
013600     OPEN INPUT F-CTA-ENTRADA
013700     IF NOT WS-CTA-IN-OK
013800         DISPLAY 'BANK05 - ERROR AL ABRIR CTAIN: '
013900            WS-ESTADO-CTA-IN
014000     END-IF
014100     OPEN OUTPUT F-CTA-SALIDA
014200     IF NOT WS-CTA-OUT-OK
014300         DISPLAY 'BANK05 - ERROR AL ABRIR CTAOUT: '
014400            WS-ESTADO-CTA-OUT
014500     END-IF.
014600 0200-EXIT.
014700     EXIT.
014800
014900 0300-LEER-CTA.
015000     READ F-CTA-ENTRADA
015100         AT END
015200             MOVE 'S' TO WS-FIN-CTA-IN
015300     END-READ
015400     IF WS-CTA-IN-EOF
015500         GO TO 0300-EXIT
015600     END-IF
015700     IF WS-ES-CABECERA
015800         MOVE 'N' TO WS-PRIMERA-LINEA
015900         PERFORM 0300-LEER-CTA THRU 0300-EXIT
016000         GO TO 0300-EXIT
016100     END-IF
016200     ADD 1 TO CTR-J2-PROCESADAS.
016300 0300-EXIT.
016400     EXIT.
016500
016600 0400-TRATAR-CTA.
016700*    2002-11-19 MGV CR-0284 - BANK07 SE LLAMA ANTES DE APLICAR EL
016800*    INTERES ANUAL AL SALDO (0700-APLICAR-INTERES) PARA QUE EL DETALLE
016900*    DE INTERES MENSUAL PARTA DEL MISMO SALDO DEPURADO Y SIN TOCAR QUE
017000*    USA ESTE PROGRAMA, EN LUGAR DE UN SALDO YA COMPUESTO POR LA TASA
017100*    ANUAL.
017200     PERFORM 0410-TROCEAR-LINEA THRU 0410-EXIT
017300     PERFORM 0500-LIMPIAR-CUENTA THRU 0500-EXIT
017400     PERFORM 0600-CONTAR-TIPO THRU 0600-EXIT
017500     SET LK-CTA-ACEPTADA TO TRUE
017600     MOVE SPACES TO LK-RECHAZO-MOTIVO
017700     CALL 'BANK06' USING CUENTA-REG FEP-FECHA-PROCESO
017800        LK-RECHAZO-CTA
017900     IF LK-CTA-RECHAZADA
018000         ADD 1 TO CTR-J2-RECHAZADAS
018100     END-IF
018200     SET LK-INTERES-CALCULAR TO TRUE
018300     CALL 'BANK07' USING CUENTA-REG INTERES-REG FEP-FECHA-PROCESO
018400         LK-FUNCION-INTERES BANK-CONTADORES
018500     PERFORM 0700-APLICAR-INTERES THRU 0700-EXIT
018600     MOVE FEP-FECHA-PROCESO TO CTA-FECHA-ACT
018700     MOVE CUENTA-REG TO FD-CTA-REG
018800     WRITE FD-CTA-REG
018900     IF NOT WS-CTA-OUT-OK
019000         DISPLAY 'BANK05 - ERROR AL ESCRIBIR CTAOUT: '
019100            WS-ESTADO-CTA-OUT
019200     END-IF
019300     PERFORM 0300-LEER-CTA THRU 0300-EXIT.
019400 0400-EXIT.
019500     EXIT.
019600
019700 0410-TROCEAR-LINEA.
019800     MOVE SPACES TO WS-CAMPO-ID-TXT WS-CAMPO-NOMBRE-TXT
019900         WS-CAMPO-SALDO-TXT WS-CAMPO-EDAD-TXT WS-CAMPO-TIPO-TXT
020000     UNSTRING FD-CTA-LINEA DELIMITED BY ','
020100         INTO WS-CAMPO-ID-TXT WS-CAMPO-NOMBRE-TXT
020200            WS-CAMPO-SALDO-TXT
020300             WS-CAMPO-EDAD-TXT WS-CAMPO-TIPO-TXT
020400     END-UNSTRING.
020500 0410-EXIT.
020600     EXIT.
020700
020800 0500-LIMPIAR-CUENTA.
020900*    REGLAS DE DEPURACION DE LA CUENTA (SALDO, NOMBRE, EDAD Y TIPO).
021000*    NO SE RECHAZA AQUI NINGUN REGISTRO; EL RECHAZO ESTRICTO LO
021100*    HACE BANK06, SOLO A EFECTOS DE CONTADOR.
021200     INITIALIZE CUENTA-REG
021300     PERFORM 0510-LIMPIAR-ID THRU 0510-EXIT
021400     PERFORM 0520-LIMPIAR-NOMBRE THRU 0520-EXIT
021500     PERFORM 0530-LIMPIAR-SALDO THRU 0530-EXIT
021600     PERFORM 0540-LIMPIAR-EDAD THRU 0540-EXIT
021700     PERFORM 0550-LIMPIAR-TIPO THRU 0550-EXIT.
021800 0500-EXIT.
021900     EXIT.
022000
022100 0510-LIMPIAR-ID.
022200     IF WS-CAMPO-ID-TXT IS NUMERIC
022300         MOVE WS-CAMPO-ID-TXT TO CTA-ID
022400     ELSE
022500         MOVE 0 TO CTA-ID
022600     END-IF.
022700 0510-EXIT.
022800     EXIT.
022900
023000 0520-LIMPIAR-NOMBRE.
023100     IF WS-CAMPO-NOMBRE-TXT = SPACES
023200         MOVE 'CLIENTE DESCONOCIDO' TO CTA-NOMBRE
023300         GO TO 0520-EXIT
023400     END-IF
023500     INSPECT WS-CAMPO-NOMBRE-TXT CONVERTING
023600         'abcdefghijklmnopqrstuvwxyz'
023700            TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
023800     MOVE WS-CAMPO-NOMBRE-TXT TO CTA-NOMBRE.
023900 0520-EXIT.
024000     EXIT.
024100
024200 0530-LIMPIAR-SALDO.
024300*    0531 DEJA YA EL VALOR CONVERTIDO DIRECTAMENTE EN CTA-SALDO;
024400*    SI EL TEXTO NO ERA VALIDO, SE DEFECTA A CERO AQUI.
024500     PERFORM 0531-CONVERTIR-SALDO THRU 0531-EXIT
024600     IF NOT WS-SALDO-OK
024700         MOVE 0 TO CTA-SALDO
024800     END-IF.
024900 0530-EXIT.
025000     EXIT.
025100
025200 0531-CONVERTIR-SALDO.
025300     MOVE 'S' TO WS-SALDO-VALIDO
025400     MOVE 'N' TO WS-SALDO-NEGATIVO
025500     MOVE 0 TO WS-SALDO-ENTERO WS-SALDO-DECIMAL
025600     IF WS-CAMPO-SALDO-TXT = SPACES
025700         MOVE 'N' TO WS-SALDO-VALIDO
025800         GO TO 0531-EXIT
025900     END-IF
026000     MOVE WS-CAMPO-SALDO-TXT TO WS-SALDO-SIN-SIGNO
026100     IF WS-CAMPO-SALDO-TXT(1:1) = '-'
026200         SET WS-SALDO-ES-NEGATIVO TO TRUE
026300         MOVE WS-CAMPO-SALDO-TXT(2:14) TO WS-SALDO-SIN-SIGNO
026400     END-IF
026500     MOVE SPACES TO WS-SALDO-ENTERO-TXT WS-SALDO-DECIMAL-TXT
026600     UNSTRING WS-SALDO-SIN-SIGNO DELIMITED BY '.'
026700         INTO WS-SALDO-ENTERO-TXT WS-SALDO-DECIMAL-TXT
026800     END-UNSTRING
026900     IF WS-SALDO-ENTERO-TXT IS NOT NUMERIC
027000         OR WS-SALDO-DECIMAL-TXT IS NOT NUMERIC
027100         MOVE 'N' TO WS-SALDO-VALIDO
027200         GO TO 0531-EXIT
027300     END-IF
027400     MOVE WS-SALDO-ENTERO-TXT TO WS-SALDO-ENTERO
027500     MOVE WS-SALDO-DECIMAL-TXT TO WS-SALDO-DECIMAL
027600     COMPUTE CTA-SALDO =
027700        WS-SALDO-ENTERO + (WS-SALDO-DECIMAL / 100)
027800     IF WS-SALDO-ES-NEGATIVO
027900         COMPUTE CTA-SALDO = CTA-SALDO * -1
028000     END-IF.
028100 0531-EXIT.
028200     EXIT.
028300
028400 0540-LIMPIAR-EDAD.
028500     IF WS-CAMPO-EDAD-TXT IS NUMERIC
028600         MOVE WS-CAMPO-EDAD-TXT TO CTA-EDAD
028700     ELSE
028800         MOVE 0 TO CTA-EDAD
028900     END-IF
029000     IF CTA-EDAD = 0 OR CTA-EDAD > 120
029100         SET CTA-EDAD-DESCONOCIDA TO TRUE
029200     ELSE
029300         SET CTA-EDAD-OK TO TRUE
029400     END-IF.
029500 0540-EXIT.
029600     EXIT.
029700
029800 0550-LIMPIAR-TIPO.
029900     IF WS-CAMPO-TIPO-TXT = SPACES OR WS-CAMPO-TIPO-TXT = '-1'
030000         SET CTA-TIPO-CORRIENTE TO TRUE
030100         GO TO 0550-EXIT
030200     END-IF
030300     INSPECT WS-CAMPO-TIPO-TXT CONVERTING
030400         'abcdefghijklmnopqrstuvwxyz'
030500            TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
030600     IF WS-CAMPO-TIPO-TXT = 'SAVINGS'
030700        OR WS-CAMPO-TIPO-TXT = 'SAVING'
030800         OR WS-CAMPO-TIPO-TXT = 'SAVE'
030900         SET CTA-TIPO-AHORRO TO TRUE
031000     ELSE
031100         IF WS-CAMPO-TIPO-TXT = 'LOAN'
031200            OR WS-CAMPO-TIPO-TXT = 'LENDING'
031300             OR WS-CAMPO-TIPO-TXT = 'PRESTAMO'
031400             SET CTA-TIPO-PRESTAMO TO TRUE
031500         ELSE
031600             IF WS-CAMPO-TIPO-TXT = 'AHORRO'
031700                 SET CTA-TIPO-AHORRO TO TRUE
031800             ELSE
031900                 SET CTA-TIPO-CORRIENTE TO TRUE
032000             END-IF
032100         END-IF
032200     END-IF.
032300 0550-EXIT.
032400     EXIT.
032500
032600 0600-CONTAR-TIPO.
032700     IF CTA-TIPO-AHORRO
032800         ADD 1 TO CTR-J2-AHORRO
032900     ELSE
033000         IF CTA-TIPO-PRESTAMO
033100             ADD 1 TO CTR-J2-PRESTAMO
033200         ELSE
033300             ADD 1 TO CTR-J2-CORRIENTE
033400         END-IF
033500     END-IF.
033600 0600-EXIT.
033700     EXIT.
033800
033900 0700-APLICAR-INTERES.
034000*    INTERES MENSUAL = SALDO * TASA ANUAL DEL TIPO / 12,
034100*    REDONDEADO A 2 DECIMALES.  NUEVO SALDO = SALDO + INTERES.
034200*    EL DETALLE CON TASA MENSUAL PROPIA SOBRE EL SALDO ORIGINAL
034300*    LO HACE BANK07.
034400     IF CTA-TIPO-AHORRO
034500         MOVE WS-TASA-ANUAL-AHORRO TO WS-TASA-ANUAL-APLICADA
034600     ELSE
034700         IF CTA-TIPO-PRESTAMO
034800             MOVE WS-TASA-ANUAL-PRESTAMO TO WS-TASA-ANUAL-APLICADA
034900         ELSE
035000             MOVE WS-TASA-ANUAL-CORRIENTE
035100                TO WS-TASA-ANUAL-APLICADA
035200         END-IF
035300     END-IF
035400     COMPUTE WS-INTERES-MENSUAL ROUNDED =
035500         CTA-SALDO * WS-TASA-ANUAL-APLICADA / 12
035600     IF WS-INTERES-MENSUAL >= 0
035700         ADD WS-INTERES-MENSUAL TO CTR-J2-INT-CREDITADO
035800     ELSE
035900         COMPUTE CTR-J2-INT-CARGADO = CTR-J2-INT-CARGADO
036000             - WS-INTERES-MENSUAL
036100     END-IF
036200     ADD WS-INTERES-MENSUAL TO CTA-SALDO.
036300 0700-EXIT.
036400     EXIT.
036500
036600 0900-CERRAR-FICHEROS.
036700     CLOSE F-CTA-ENTRADA F-CTA-SALIDA.
036800 0900-EXIT.
036900     EXIT.
