000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. BANK02.
000300 AUTHOR. M. GOMEZ VARELA.
000400 INSTALLATION. UNIZARBANK - CPD CENTRAL.
000500 DATE-WRITTEN. 1998-09-02.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENCIAL - USO INTERNO DEL BANCO.
000800*-----------------------------------------------------------------
000900* CONDUCTOR DEL LOTE DIARIO DE TRANSACCIONES (JOB 1).  LEE EL FEED
001000* CSV DE TRANSACCIONES, DEPURA CADA REGISTRO (IMPORTE, FECHA,
001100* TIPO E IDENTIFICADOR), ESCRIBE EL FICHERO DE TRANSACCIONES
001200* PROCESADAS Y, PARA LAS MARCADAS COMO ANOMALAS, DELEGA EN BANK04
001300* LA CLASIFICACION DEL REGISTRO DE ANOMALIAS.  LLAMA ADEMAS A
001400* BANK03 PARA LA VALIDACION ESTRICTA DE CONTROL (SOLO A EFECTOS
001500* DE CONTADOR, NO CONDICIONA LA ESCRITURA).
001600*-----------------------------------------------------------------
001700* HISTORIAL DE MODIFICACIONES
001800*-----------------------------------------------------------------
001900* 1998-09-02  MGV  ALTA INICIAL COMO CONSULTA DE SALDO POR        CR-0112 
002000*                     CAJERO.                                             
002100* 2001-04-02  JLC  RECONVERTIDO A CONDUCTOR DEL LOTE DE           CR-0231 
002200*                     TRANSACCIONES DIARIAS.  DEJA DE SER                 
002300*                     PROGRAMA EN LINEA.                                  
002400* 2001-04-18  RPS  SE AJUSTA EL TROCEADO DEL IMPORTE PARA         CR-0236 
002500*                     ADMITIR IMPORTES SIN DECIMALES EN EL                
002600*                     FEED DE PRUEBAS.                                    
002700*-----------------------------------------------------------------
002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000 SPECIAL-NAMES.
003100     C01 IS TOP-OF-FORM.
003200
003300 INPUT-OUTPUT SECTION.
003400 FILE-CONTROL.
003500     SELECT F-TRX-ENTRADA ASSIGN TO TRXIN
003600         ORGANIZATION IS LINE SEQUENTIAL
003700         FILE STATUS IS WS-ESTADO-TRX-IN.
003800     SELECT F-TRX-SALIDA ASSIGN TO TRXOUT
003900         ORGANIZATION IS SEQUENTIAL
004000         FILE STATUS IS WS-ESTADO-TRX-OUT.
004100
004200 DATA DIVISION.
004300 FILE SECTION.
004400 FD  F-TRX-ENTRADA
004500     LABEL RECORD STANDARD
004600     VALUE OF FILE-ID IS "TRANSACCIONES.CSV".
004700 01  FD-TRX-LINEA                   PIC X(100).
004800
004900 FD  F-TRX-SALIDA
005000     LABEL RECORD STANDARD
005100     VALUE OF FILE-ID IS "TRANSACCIONES.DAT".
005200 01  FD-TRX-REG                     PIC X(290).
005300
005400 WORKING-STORAGE SECTION.
005500 01  WS-ESTADO-TRX-IN               PIC X(02).
005600     88  WS-TRX-IN-OK                   VALUE '00'.
005700     88  WS-TRX-IN-EOF                  VALUE '10'.
005800 01  WS-ESTADO-TRX-OUT              PIC X(02).
005900     88  WS-TRX-OUT-OK                  VALUE '00'.
006000 01  WS-FIN-TRX-IN                  PIC X(01) VALUE 'N'.
006100     88  WS-HAY-MAS-TRX                 VALUE 'N'.
006200 01  WS-PRIMERA-LINEA               PIC X(01) VALUE 'S'.
006300     88  WS-ES-CABECERA                  VALUE 'S'.
006400*    -------------------------------------------------------------
006500*    CAMPOS DE TRABAJO PARA TROCEAR LA LINEA CSV DE ENTRADA.
006600*    -------------------------------------------------------------
006700 01  WS-CAMPO-ID-TXT                PIC X(10).
006800 01  WS-CAMPO-FECHA-TXT             PIC X(10).
006900 01  WS-CAMPO-MONTO-TXT             PIC X(15).
007000 01  WS-CAMPO-TIPO-TXT              PIC X(10).
007100*    -------------------------------------------------------------
007200*    CONVERSION DE IMPORTE EN TEXTO (CON PUNTO DECIMAL Y SIGNO
007300*    OPCIONAL) A LA PICTURE NUMERICA DE TRX-MONTO.  LA CASA NO USA
007400*    FUNCIONES INTRINSECAS EN LOS LOTES, ASI QUE SE TROCEA A MANO.
007500 01  WS-MONTO-NEGATIVO              PIC X(01) VALUE 'N'.
007600     88  WS-MONTO-ES-NEGATIVO           VALUE 'S'.
007700 01  WS-MONTO-SIN-SIGNO              PIC X(15).
007800 01  WS-MONTO-ENTERO-TXT            PIC X(12).
007900 01  WS-MONTO-DECIMAL-TXT           PIC X(02).
008000 01  WS-MONTO-ENTERO                PIC 9(11) COMP.
008100 01  WS-MONTO-DECIMAL                PIC 9(02) COMP.
008200 01  WS-MONTO-VALIDO                PIC X(01) VALUE 'S'.
008300     88  WS-MONTO-OK                     VALUE 'S'.
008400 01  WS-MOTIVO-PTR                  PIC 9(03) COMP.
008500*    -------------------------------------------------------------
008600*    PARAMETROS PARA LLAMAR A BANKFCH (SELLADO Y VALIDACION DE
008700*    FECHAS) Y A LOS SUBPROGRAMAS DE VALIDACION/CLASIFICACION.
008800     COPY BANKFEC.
008900     COPY BANKTRN.
009000     COPY BANKANO.
009100 01  LK-RECHAZO-TRX.
009200     05  LK-RECHAZO-IND              PIC X(01).
009300         88  LK-TRX-RECHAZADA            VALUE 'S'.
009400         88  LK-TRX-ACEPTADA             VALUE 'N'.
009500     05  LK-RECHAZO-MOTIVO           PIC X(200).
009600 01  LK-FUNCION-ANOMALIA            PIC X(01).
009700     88  LK-ANOMALIA-ABRIR               VALUE 'A'.
009800     88  LK-ANOMALIA-CLASIFICAR          VALUE 'C'.
009900     88  LK-ANOMALIA-CERRAR              VALUE 'Z'.
010000
010100 LINKAGE SECTION.
010200     COPY BANKCTR.
010300
010400 PROCEDURE DIVISION USING BANK-CONTADORES.
010500
010600 0100-INICIO.
010700*    2001-04-02 JLC CR-0231 - CONDUCTOR DEL JOB 1 (TRANSACCIONES
010800*    DIARIAS).  SUSTITUYE A LA VIEJA CONSULTA DE SALDO POR CAJERO;
010900*    ESTE PROGRAMA YA NO SE EJECUTA EN LINEA, SE LANZA DE NOCHE
011000*    DESDE BANK01 PARA DEPURAR EL FEED DIARIO Y MARCAR ANOMALIAS.
011100     INITIALIZE BANK-CONTADORES
011200     MOVE SPACES TO FECHA-PARM-REG
011300     SET FEP-FUNCION-SELLAR TO TRUE
011400     CALL 'BANKFCH' USING FECHA-PARM-REG
011500     PERFORM 0200-ABRIR-FICHEROS THRU 0200-EXIT
011600     SET LK-ANOMALIA-ABRIR TO TRUE
011700     CALL 'BANK04' USING TRANSAC-REG ANOMALIA-REG
011800         LK-FUNCION-ANOMALIA BANK-CONTADORES
011900     PERFORM 0300-LEER-TRX THRU 0300-EXIT
012000     PERFORM 0400-TRATAR-TRX THRU 0400-EXIT
012100         UNTIL WS-TRX-IN-EOF
012200     SET LK-ANOMALIA-CERRAR TO TRUE
012300     CALL 'BANK04' USING TRANSAC-REG ANOMALIA-REG
012400         LK-FUNCION-ANOMALIA BANK-CONTADORES
012500     PERFORM 0900-CERRAR-FICHEROS THRU 0900-EXIT
012600     GOBACK.
012700
012800 0200-ABRIR-FICHEROS.
012900     OPEN INPUT F-TRX-ENTRADA
013000     IF NOT WS-TRX-IN-OK
013100         DISPLAY 'BANK02 - ERROR AL ABRIR TRXIN: '
013200             WS-ESTADO-TRX-IN
013300     END-IF
013400     OPEN OUTPUT F-TRX-SALIDA
013500     IF NOT WS-TRX-OUT-OK
013600         DISPLAY 'BANK02 - ERROR AL ABRIR TRXOUT: '
013700             WS-ESTADO-TRX-OUT
013800     END-IF.
013900 0200-EXIT.
014000     EXIT.
014100
014200 0300-LEER-TRX.
014300     READ F-TRX-ENTRADA
014400         AT END
014500             MOVE 'S' TO WS-FIN-TRX-IN
014600     END-READ
014700     IF WS-TRX-IN-EOF
014800         GO TO 0300-EXIT
014900     END-IF
015000     IF WS-ES-CABECERA
015100*        LA PRIMERA LINEA DEL FEED ES LA CABECERA DE COLUMNAS; SE
015200*        DESCARTA Y SE VUELVE A LEER SIN CONTAR EN CTR-J1-LEIDAS.
015300         MOVE 'N' TO WS-PRIMERA-LINEA
015400         PERFORM 0300-LEER-TRX THRU 0300-EXIT
015500         GO TO 0300-EXIT
015600     END-IF
015700     ADD 1 TO CTR-J1-LEIDAS.
015800 0300-EXIT.
015900     EXIT.
016000
016100 0400-TRATAR-TRX.
016200     PERFORM 0410-TROCEAR-LINEA THRU 0410-EXIT
016300     PERFORM 0500-LIMPIAR-TRANSACCION THRU 0500-EXIT
016400     MOVE FEP-FECHA-PROCESO TO TRX-FECHA-PROC
016500     MOVE TRANSAC-REG TO FD-TRX-REG
016600     WRITE FD-TRX-REG
016700     IF WS-TRX-OUT-OK
016800         ADD 1 TO CTR-J1-ESCRITAS
016900     ELSE
017000         DISPLAY 'BANK02 - ERROR AL ESCRIBIR TRXOUT: '
017100             WS-ESTADO-TRX-OUT
017200     END-IF
017300     SET LK-TRX-ACEPTADA TO TRUE
017400     MOVE SPACES TO LK-RECHAZO-MOTIVO
017500     CALL 'BANK03' USING TRANSAC-REG FEP-FECHA-PROCESO
017600         LK-RECHAZO-TRX
017700     IF LK-TRX-RECHAZADA
017800         ADD 1 TO CTR-J1-RECHAZADAS
017900     END-IF
018000     IF TRX-ANOMALA
018100         ADD 1 TO CTR-J1-ANOMALAS
018200         SET LK-ANOMALIA-CLASIFICAR TO TRUE
018300         CALL 'BANK04' USING TRANSAC-REG ANOMALIA-REG
018400             LK-FUNCION-ANOMALIA BANK-CONTADORES
018500     END-IF
018600     PERFORM 0300-LEER-TRX THRU 0300-EXIT.
018700 0400-EXIT.
018800     EXIT.
018900
019000 0410-TROCEAR-LINEA.
019100     MOVE SPACES TO WS-CAMPO-ID-TXT WS-CAMPO-FECHA-TXT
019200         WS-CAMPO-MONTO-TXT WS-CAMPO-TIPO-TXT
019300     UNSTRING FD-TRX-LINEA DELIMITED BY ','
019400         INTO WS-CAMPO-ID-TXT WS-CAMPO-FECHA-TXT
019500             WS-CAMPO-MONTO-TXT WS-CAMPO-TIPO-TXT
019600     END-UNSTRING.
019700 0410-EXIT.
019800     EXIT.
019900
020000 0500-LIMPIAR-TRANSACCION.
020100*    REGLAS DE DEPURACION DE LA TRANSACCION: SE CORRIGE EL REGISTRO Y SE
020200*    VA ACUMULANDO EL MOTIVO, NUNCA SE RECHAZA (ESO LO HACE BANK03,
020300*    QUE ES UNA COMPROBACION APARTE SOLO PARA ESTADISTICA).
020400     INITIALIZE TRANSAC-REG
020500     SET TRX-NO-ANOMALA TO TRUE
020600     MOVE SPACES TO TRX-MOTIVO
020700     MOVE 1 TO WS-MOTIVO-PTR
020800     PERFORM 0520-LIMPIAR-MONTO THRU 0520-EXIT
020900     PERFORM 0530-LIMPIAR-TIPO THRU 0530-EXIT
021000     PERFORM 0540-LIMPIAR-FECHA THRU 0540-EXIT
021100     PERFORM 0510-LIMPIAR-ID THRU 0510-EXIT.
021200 0500-EXIT.
021300     EXIT.
021400
021500 0510-LIMPIAR-ID.
021600     IF WS-CAMPO-ID-TXT IS NUMERIC
021700         MOVE WS-CAMPO-ID-TXT TO TRX-ID
021800     ELSE
021900         MOVE 0 TO TRX-ID
022000     END-IF
022100     IF TRX-ID = 0
022200         STRING 'ID de transaccion invalido; ' DELIMITED BY SIZE
022300             INTO TRX-MOTIVO WITH POINTER WS-MOTIVO-PTR
022400         SET TRX-ANOMALA TO TRUE
022500     END-IF.
022600 0510-EXIT.
022700     EXIT.
022800
022900 0520-LIMPIAR-MONTO.
023000     PERFORM 0521-CONVERTIR-MONTO THRU 0521-EXIT
023100     IF NOT WS-MONTO-OK
023200         MOVE 0 TO TRX-MONTO
023300         STRING 'Monto nulo corregido a 0; ' DELIMITED BY SIZE
023400             INTO TRX-MOTIVO WITH POINTER WS-MOTIVO-PTR
023500         SET TRX-ANOMALA TO TRUE
023600         GO TO 0520-EXIT
023700     END-IF
023800     IF TRX-MONTO > 50000
023900         STRING 'Monto excede limite diario (50000); '
024000             DELIMITED BY SIZE
024100             INTO TRX-MOTIVO WITH POINTER WS-MOTIVO-PTR
024200         SET TRX-ANOMALA TO TRUE
024300     END-IF
024400     IF TRX-MONTO < 0 OR (TRX-MONTO > 0 AND TRX-MONTO < 0.01)
024500         STRING 'Monto menor al minimo permitido; '
024600             DELIMITED BY SIZE
024700             INTO TRX-MOTIVO WITH POINTER WS-MOTIVO-PTR
024800         SET TRX-ANOMALA TO TRUE
024900     END-IF.
025000 0520-EXIT.
025100     EXIT.
025200
025300 0521-CONVERTIR-MONTO.
025400     MOVE 'S' TO WS-MONTO-VALIDO
025500     MOVE 'N' TO WS-MONTO-NEGATIVO
025600     MOVE 0 TO WS-MONTO-ENTERO WS-MONTO-DECIMAL
025700     IF WS-CAMPO-MONTO-TXT = SPACES
025800         MOVE 'N' TO WS-MONTO-VALIDO
025900         GO TO 0521-EXIT
026000     END-IF
026100     MOVE WS-CAMPO-MONTO-TXT TO WS-MONTO-SIN-SIGNO
026200     IF WS-CAMPO-MONTO-TXT(1:1) = '-'
026300         SET WS-MONTO-ES-NEGATIVO TO TRUE
026400         MOVE WS-CAMPO-MONTO-TXT(2:14) TO WS-MONTO-SIN-SIGNO
026500     END-IF
026600     MOVE SPACES TO WS-MONTO-ENTERO-TXT WS-MONTO-DECIMAL-TXT
026700     UNSTRING WS-MONTO-SIN-SIGNO DELIMITED BY '.'
026800         INTO WS-MONTO-ENTERO-TXT WS-MONTO-DECIMAL-TXT
026900     END-UNSTRING
027000     IF WS-MONTO-ENTERO-TXT IS NOT NUMERIC
027100         OR WS-MONTO-DECIMAL-TXT IS NOT NUMERIC
027200         MOVE 'N' TO WS-MONTO-VALIDO
027300         GO TO 0521-EXIT
027400     END-IF
027500     MOVE WS-MONTO-ENTERO-TXT TO WS-MONTO-ENTERO
027600     MOVE WS-MONTO-DECIMAL-TXT TO WS-MONTO-DECIMAL
027700     COMPUTE TRX-MONTO =
027800         WS-MONTO-ENTERO + (WS-MONTO-DECIMAL / 100)
027900     IF WS-MONTO-ES-NEGATIVO
028000         COMPUTE TRX-MONTO = TRX-MONTO * -1
028100     END-IF.
028200 0521-EXIT.
028300     EXIT.
028400
028500 0530-LIMPIAR-TIPO.
028600     IF WS-CAMPO-TIPO-TXT = SPACES
028700         MOVE 'UNKNOWN' TO TRX-TIPO
028800         STRING 'Tipo de transaccion vacio; ' DELIMITED BY SIZE
028900             INTO TRX-MOTIVO WITH POINTER WS-MOTIVO-PTR
029000         SET TRX-ANOMALA TO TRUE
029100         GO TO 0530-EXIT
029200     END-IF
029300     INSPECT WS-CAMPO-TIPO-TXT CONVERTING
029400         'abcdefghijklmnopqrstuvwxyz'
029500         TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
029600     MOVE WS-CAMPO-TIPO-TXT TO TRX-TIPO
029700     IF TRX-TIPO = 'DEBIT'
029800         MOVE 'DEBITO' TO TRX-TIPO
029900     END-IF
030000     IF TRX-TIPO = 'CREDIT'
030100         MOVE 'CREDITO' TO TRX-TIPO
030200     END-IF
030300     IF NOT TRX-TIPO-DEBITO AND NOT TRX-TIPO-CREDITO
030400         STRING 'Tipo de transaccion invalido: ' DELIMITED BY SIZE
030500             TRX-TIPO DELIMITED BY SPACE
030600             '; ' DELIMITED BY SIZE
030700             INTO TRX-MOTIVO WITH POINTER WS-MOTIVO-PTR
030800         SET TRX-ANOMALA TO TRUE
030900     END-IF.
031000 0530-EXIT.
031100     EXIT.
031200
031300 0540-LIMPIAR-FECHA.
031400*    2002-11-19 MGV CR-0284 - SE DELEGA EN BANKFCH LA NORMALIZACION DE
031500*    LA FECHA (ACEPTA AAAA-MM-DD O DD-MM-AAAA DE RESPALDO) EN LUGAR DE
031600*    MOVERLA TAL CUAL Y COMPARARLA COMO TEXTO CONTRA LA FECHA DE
031700*    PROCESO, QUE SOLO FUNCIONABA SI EL FEED YA VENIA EN FORMATO ISO.
031800     IF WS-CAMPO-FECHA-TXT = SPACES
031900         MOVE FEP-FECHA-PROCESO(1:10) TO TRX-FECHA
032000         STRING 'Fecha nula corregida a fecha de proceso; '
032100             DELIMITED BY SIZE
032200             INTO TRX-MOTIVO WITH POINTER WS-MOTIVO-PTR
032300         SET TRX-ANOMALA TO TRUE
032400         GO TO 0540-EXIT
032500     END-IF
032600     SET FEP-FUNCION-VALIDAR TO TRUE
032700     MOVE WS-CAMPO-FECHA-TXT TO FEP-FECHA-ENTRADA
032800     CALL 'BANKFCH' USING FECHA-PARM-REG
032900     IF FEP-FECHA-ES-INVALIDA
033000         MOVE FEP-FECHA-PROCESO(1:10) TO TRX-FECHA
033100         STRING
033200             'Fecha no reconocida corregida a fecha de proceso; '
033300             DELIMITED BY SIZE
033400             INTO TRX-MOTIVO WITH POINTER WS-MOTIVO-PTR
033500         SET TRX-ANOMALA TO TRUE
033600         GO TO 0540-EXIT
033700     END-IF
033800     MOVE FEP-FECHA-SALIDA TO TRX-FECHA
033900     IF FEP-FECHA-ES-FUTURA
034000         STRING 'Fecha futura detectada; ' DELIMITED BY SIZE
034100             INTO TRX-MOTIVO WITH POINTER WS-MOTIVO-PTR
034200         SET TRX-ANOMALA TO TRUE
034300     END-IF.
034400 0540-EXIT.
034500     EXIT.
034600
034700 0900-CERRAR-FICHEROS.
034800     CLOSE F-TRX-ENTRADA F-TRX-SALIDA.
034900 0900-EXIT.
035000     EXIT.
