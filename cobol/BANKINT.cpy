000100*---------------------------------------------------------------
000200* BANKINT.CPY
000300* LAYOUT DEL DETALLE DE INTERESES MENSUALES (FICHERO
000400* "INTERESES_CALCULADOS").  LO GRABA BANK07 A RAZON DE UN
000500* REGISTRO POR CUENTA PROCESADA EN EL JOB DE INTERESES.
000600*---------------------------------------------------------------
000700* 1997-06-02  RPS  CR-0064  ALTA INICIAL.
000800* 1998-09-14  JLC  CR-0108  SE ANADE INT-TIPO-CUENTA PARA QUE EL
000900*                           INFORME PUEDA DESGLOSAR POR TIPO SIN
001000*                           RELEER EL MAESTRO DE CUENTAS.
001100*---------------------------------------------------------------
001200 01  INTERES-REG.
001300     05  INT-CTA-ID                  PIC 9(10).
001400     05  INT-SALDO-ANTERIOR          PIC S9(11)V99.
001500     05  INT-TASA                    PIC S9V9(5).
001600         88  INT-TASA-AHORRO             VALUE 0.01875.
001700         88  INT-TASA-CORRIENTE          VALUE 0.00417.
001800         88  INT-TASA-PRESTAMO           VALUE -0.07083.
001900     05  INT-INTERES                 PIC S9(11)V99.
002000     05  INT-SALDO-NUEVO              PIC S9(11)V99.
002100     05  INT-FECHA-CALC               PIC X(19).
002200     05  INT-TIPO-CUENTA              PIC X(15).
002300*    VISTA DE TRABAJO: SIGNO DEL INTERES CALCULADO, POSITIVO
002400*    PARA CUENTAS DE AHORRO/CORRIENTE, NEGATIVO PARA PRESTAMOS.
002500     05  INT-INTERES-SIGNO            PIC X(01).
002600         88  INT-INTERES-A-FAVOR          VALUE '+'.
002700         88  INT-INTERES-EN-CONTRA        VALUE '-'.
002800     05  FILLER                       PIC X(20).
