000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. BANK10.
000300 AUTHOR. J. LOPEZ CASAS.
000400 INSTALLATION. UNIZARBANK - CPD CENTRAL.
000500 DATE-WRITTEN. 1997-07-28.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENCIAL - USO INTERNO DEL BANCO.
000800*-----------------------------------------------------------------
000900* DEPURACION DEL MOVIMIENTO ANUAL DE CUENTA ANTES DE ACUMULAR EL
001000* ESTADO DE CUENTA.  NORMALIZA EL TIPO DE MOVIMIENTO A UN
001100* VOCABULARIO FIJO, COMPLETA IMPORTE/DESCRIPCION/FECHA CUANDO
001200* FALTAN Y DESCARTA LOS MOVIMIENTOS SIN CUENTA VALIDA.
001300*-----------------------------------------------------------------
001400* HISTORIAL DE MODIFICACIONES
001500*-----------------------------------------------------------------
001600* 1997-07-28  RPS  ALTA INICIAL.                                  CR-0071 
001700* 2000-01-07  JLC  SE NORMALIZA EL TIPO DE MOVIMIENTO A           CR-0206 
001800*                     VOCABULARIO FIJO (ANTES SE GUARDABA TAL             
001900*                     CUAL LLEGABA Y EL CORTE DE CONTROL SE               
002000*                     DESCUADRABA CON SINONIMOS EN INGLES).               
002100*-----------------------------------------------------------------
002200 ENVIRONMENT DIVISION.
002300 CONFIGURATION SECTION.
002400 SPECIAL-NAMES.
002500     C01 IS TOP-OF-FORM.
002600
002700 DATA DIVISION.
002800 WORKING-STORAGE SECTION.
002900*    TABLA DE TRADUCCION MAYUSCULAS, AL ESTILO DE LA CASA PARA NO
003000*    USAR FUNCIONES INTRINSECAS EN PROGRAMAS DE LOTE.
003100 01  WS-MINUSCULAS                  PIC X(26)
003200         VALUE 'abcdefghijklmnopqrstuvwxyz'.
003300 01  WS-MAYUSCULAS                  PIC X(26)
003400         VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
003500 77  WS-LONGITUD-DESCR              PIC 9(3) COMP.
003600*    SUBINDICE PARA EL BARRIDO QUE MIDE LA DESCRIPCION, SIN
003700*    FUNCIONES INTRINSECAS, AL ESTILO DE LA CASA EN LOTE.
003800 77  WS-IND-DESCR                   PIC 9(3) COMP.
003900*    -------------------------------------------------------------
004000*    PARAMETROS PARA LLAMAR A BANKFCH (VALIDACION DE LA FECHA DEL
004100*    MOVIMIENTO ANUAL, CON RESPALDO DD-MM-AAAA).
004200     COPY BANKFEC.
004300
004400 LINKAGE SECTION.
004500     COPY BANKMOV.
004600 01  LK-FECHA-PROCESO-ACTUAL        PIC X(19).
004700 01  LK-DESCARTE-MOVIMIENTO.
004800     05  LK-DESCARTE-IND            PIC X(01).
004900         88  LK-MOVIMIENTO-DESCARTADO   VALUE 'S'.
005000         88  LK-MOVIMIENTO-ACEPTADO     VALUE 'N'.
005100
005200 PROCEDURE DIVISION USING MOVANU-REG LK-FECHA-PROCESO-ACTUAL
005300     LK-DESCARTE-MOVIMIENTO.
005400
005500 0100-INICIO.
005600*    2000-01-07 JLC CR-0206 - DEPURACION DEL MOVIMIENTO ANUAL ANTES
005700*    DE ACUMULAR EL ESTADO DE CUENTA.  EL REGISTRO LLEGA DE BANK09
005800*    CON LOS CAMPOS TAL CUAL SE LEYERON DEL FEED (ANU-CTA-ID YA
005900*    CONVERTIDO A NUMERICO, CERO SI NO SE PUDO CONVERTIR).
006000     SET LK-MOVIMIENTO-ACEPTADO TO TRUE
006100     MOVE LK-FECHA-PROCESO-ACTUAL TO ANU-FECHA-PROC
006200     IF ANU-CTA-ID = ZERO
006300         SET LK-MOVIMIENTO-DESCARTADO TO TRUE
006400         GO TO 0100-EXIT
006500     END-IF
006600     PERFORM 0200-NORMALIZAR-TIPO THRU 0200-EXIT
006700     PERFORM 0300-NORMALIZAR-IMPORTE THRU 0300-EXIT
006800     PERFORM 0400-NORMALIZAR-DESCRIPCION THRU 0400-EXIT
006900     PERFORM 0500-NORMALIZAR-FECHA THRU 0500-EXIT.
007000 0100-EXIT.
007100     GOBACK.
007200
007300 0200-NORMALIZAR-TIPO.
007400*    EL TIPO DE MOVIMIENTO SE PASA A MAYUSCULAS Y SE TRADUCE A UN
007500*    VOCABULARIO FIJO; LO QUE NO SE RECONOCE SE DEJA TAL CUAL LLEGO.
007600     IF ANU-TRANSACCION = SPACES
007700         SET ANU-ES-DESCONOCIDA TO TRUE
007800         GO TO 0200-EXIT
007900     END-IF
008000     INSPECT ANU-TRANSACCION CONVERTING
008100         WS-MINUSCULAS TO WS-MAYUSCULAS
008200     IF ANU-TRANSACCION = 'DEPOSIT'
008300         OR ANU-TRANSACCION = 'DEPOSITS'
008400         OR ANU-TRANSACCION = 'DEPOSITO'
008500         OR ANU-TRANSACCION = 'DEPOSITOS'
008600         SET ANU-ES-DEPOSITO TO TRUE
008700     ELSE
008800         IF ANU-TRANSACCION = 'WITHDRAWAL'
008900             OR ANU-TRANSACCION = 'WITHDRAW'
009000             OR ANU-TRANSACCION = 'RETIRO'
009100             OR ANU-TRANSACCION = 'RETIROS'
009200             SET ANU-ES-RETIRO TO TRUE
009300         ELSE
009400             IF ANU-TRANSACCION = 'TRANSFER'
009500                 OR ANU-TRANSACCION = 'TRANSFERS'
009600                 OR ANU-TRANSACCION = 'TRANSFERENCIA'
009700                 SET ANU-ES-TRANSFERENCIA TO TRUE
009800             ELSE
009900                 IF ANU-TRANSACCION = 'PAYMENT'
010000                     OR ANU-TRANSACCION = 'PAGO'
010100                     OR ANU-TRANSACCION = 'PAGOS'
010200                     SET ANU-ES-PAGO TO TRUE
010300                 ELSE
010400                     IF ANU-TRANSACCION = 'INTEREST'
010500                         OR ANU-TRANSACCION = 'INTERES'
010600                         OR ANU-TRANSACCION = 'INTERESES'
010700                         SET ANU-ES-INTERES TO TRUE
010800                     END-IF
010900                 END-IF
011000             END-IF
011100         END-IF
011200     END-IF.
011300 0200-EXIT.
011400     EXIT.
011500
011600 0300-NORMALIZAR-IMPORTE.
011700*    BANK09 YA DEJA EL IMPORTE A CERO SI NO SE PUDO CONVERTIR AL
011800*    LEER EL FEED; AQUI SOLO SE COMPRUEBA POR CLARIDAD DEL PASO.
011900     IF ANU-MONTO NOT NUMERIC
012000         MOVE 0 TO ANU-MONTO
012100     END-IF.
012200 0300-EXIT.
012300     EXIT.
012400
012500 0400-NORMALIZAR-DESCRIPCION.
012600*    SE MIDE LA DESCRIPCION SIN FUNCIONES INTRINSECAS (BARRIDO
012700*    DESDE EL FINAL HASTA EL PRIMER CARACTER QUE NO SEA BLANCO)
012800*    PARA DETECTAR LAS QUE LLEGAN VACIAS O EN LOW-VALUES DEL FEED.
012900     IF ANU-DESCRIPCION = LOW-VALUES
013000         MOVE SPACES TO ANU-DESCRIPCION
013100     END-IF
013200     PERFORM 0410-BUSCAR-FIN-DESCR THRU 0410-EXIT
013300         VARYING WS-IND-DESCR FROM 100 BY -1
013400         UNTIL WS-IND-DESCR < 1
013500             OR ANU-DESCRIPCION(WS-IND-DESCR:1) NOT = SPACE
013600     IF WS-IND-DESCR < 1
013700         MOVE ZERO TO WS-LONGITUD-DESCR
013800         MOVE 'Sin descripcion' TO ANU-DESCRIPCION
013900     ELSE
014000         MOVE WS-IND-DESCR TO WS-LONGITUD-DESCR
014100     END-IF.
014200 0400-EXIT.
014300     EXIT.
014400
014500 0410-BUSCAR-FIN-DESCR.
014600     CONTINUE.
014700 0410-EXIT.
014800     EXIT.
014900
015000 0500-NORMALIZAR-FECHA.
015100*    2002-11-19 MGV CR-0284 - SE DELEGA EN BANKFCH LA NORMALIZACION DE
015200*    LA FECHA DEL MOVIMIENTO ANUAL (ACEPTA AAAA-MM-DD O DD-MM-AAAA DE
015300*    RESPALDO), EN LUGAR DE DEJAR PASAR EL VALOR TAL CUAL LLEGO DEL
015400*    FEED CUANDO NO ESTA EN BLANCO.
015500     IF ANU-FECHA = SPACES OR ANU-FECHA = LOW-VALUES
015600         MOVE LK-FECHA-PROCESO-ACTUAL(1:10) TO ANU-FECHA
015700         GO TO 0500-EXIT
015800     END-IF
015900     SET FEP-FUNCION-VALIDAR TO TRUE
016000     MOVE LK-FECHA-PROCESO-ACTUAL TO FEP-FECHA-PROCESO
016100     MOVE ANU-FECHA TO FEP-FECHA-ENTRADA
016200     CALL 'BANKFCH' USING FECHA-PARM-REG
016300     IF FEP-FECHA-ES-INVALIDA
016400         MOVE LK-FECHA-PROCESO-ACTUAL(1:10) TO ANU-FECHA
016500     ELSE
016600         MOVE FEP-FECHA-SALIDA TO ANU-FECHA
016700     END-IF.
016800 0500-EXIT.
016900     EXIT.
