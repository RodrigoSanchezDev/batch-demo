000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. BANK01.
000300 AUTHOR. J. LAHOZ CALVO.
000400 INSTALLATION. UNIZARBANK - CPD CENTRAL.
000500 DATE-WRITTEN. 1998-07-20.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENCIAL - USO INTERNO DEL BANCO.
000800*-----------------------------------------------------------------
000900* CONDUCTOR UNICO DEL PROCESO BATCH NOCTURNO DEL BANCO.  LANZA, POR
001000* ESTE ORDEN, EL JOB 1 (TRANSACCIONES DIARIAS), EL JOB 2 (INTERESES
001100* MENSUALES) Y EL JOB 3 (ESTADOS DE CUENTA ANUALES), Y MONTA EL
001200* INFORME DE EJECUCION CON EL RESUMEN DE LOS TRES.  SUSTITUYE A LA
001300* VIEJA PANTALLA DE TARJETA Y CLAVE: EL LOTE YA NO ES INTERACTIVO.
001400*-----------------------------------------------------------------
001500* HISTORIAL DE MODIFICACIONES
001600*-----------------------------------------------------------------
001700* 1998-07-20  JLC  ALTA INICIAL COMO PANTALLA DE LOGIN            CR-0080 
001800*                     DEL CAJERO (LECTURA DE TARJETA Y CLAVE).            
001900* 2001-04-02  JLC  RECONVERTIDO A CONDUCTOR DEL PROCESO           CR-0231 
002000*                     BATCH NOCTURNO.  DESAPARECE LA PANTALLA;            
002100*                     SE LLAMA A BANK02, BANK05 Y BANK09 EN               
002200*                     SECUENCIA Y SE MONTA EL INFORME UNICO.              
002300* 2001-05-30  MGV  SECCION DEL JOB 2 DEL INFORME AMPLIADA         CR-0239 
002400*                     CON EL INTERES CARGADO DE LOS PRESTAMOS.            
002500*-----------------------------------------------------------------
002600 ENVIRONMENT DIVISION.
002700 CONFIGURATION SECTION.
002800 SPECIAL-NAMES.
002900     C01 IS TOP-OF-FORM.
003000
003100 INPUT-OUTPUT SECTION.
003200 FILE-CONTROL.
003300     SELECT F-INFORME ASSIGN TO RUNRPT
003400         ORGANIZATION IS LINE SEQUENTIAL
003500         FILE STATUS IS WS-INFORME-FICHERO.
003600     SELECT F-JOB3-TRABAJO ASSIGN TO JOB3WRK
003700         ORGANIZATION IS LINE SEQUENTIAL
003800         FILE STATUS IS WS-JOB3-FICHERO.
003900
004000 DATA DIVISION.
004100 FILE SECTION.
004200*    INFORME DE EJECUCION DEL PROCESO NOCTURNO.  PAPEL ANCHO DE 132
004300*    POSICIONES, UNA SECCION POR JOB, COMO EL RESTO DE LISTADOS DE
004400*    CIERRE DE LA CASA.
004500 FD  F-INFORME
004600     LABEL RECORD STANDARD
004700     VALUE OF FILE-ID IS "INFORME.LIS".
004800 01  FD-INFORME-LINEA               PIC X(132).
004900
005000*    FICHERO DE TRABAJO QUE DEJA BANK08 CON UNA LINEA DE DETALLE POR
005100*    CUENTA DEL CORTE DE CONTROL DEL JOB 3.  SE ABRE EN ENTRADA Y SE
005200*    VUELCA TAL CUAL A LA SECCION DEL JOB 3 DEL INFORME.
005300 FD  F-JOB3-TRABAJO
005400     LABEL RECORD STANDARD
005500     VALUE OF FILE-ID IS "JOB3.WRK".
005600 01  FD-JOB3-REG                    PIC X(132).
005700
005800 WORKING-STORAGE SECTION.
005900 01  WS-INFORME-FICHERO             PIC X(02).
006000     88  WS-INFORME-OK                  VALUE '00'.
006100 01  WS-JOB3-FICHERO                PIC X(02).
006200     88  WS-JOB3-OK                      VALUE '00'.
006300     88  WS-JOB3-EOF                     VALUE '10'.
006400 01  WS-FIN-JOB3-TRABAJO            PIC X(01) VALUE 'N'.
006500     88  WS-HAY-MAS-JOB3                   VALUE 'N'.
006600*    FECHA DE ARRANQUE DEL PROCESO, IMPRESA EN LA CABECERA DEL
006700*    INFORME.  SE PIDE A BANKFCH, QUE YA DEJA DIA/MES/ANO SUELTOS
006800*    EN FEP-FP-DIA/FEP-FP-MES/FEP-FP-ANO PARA PODER EDITARLOS SIN
006900*    DEPENDER DE NINGUNA FUNCION INTRINSECA.
007000     COPY BANKFEC.
007100 COPY BANKRPT.
007200     COPY BANKCTR.
007300
007400 PROCEDURE DIVISION.
007500
007600 0100-INICIO.
007700*    2001-04-02 JLC CR-0231 - CONDUCTOR UNICO DEL PROCESO BATCH
007800*    NOCTURNO.  LANZA LOS TRES JOBS EN ORDEN (TRANSACCIONES DIARIAS,
007900*    INTERESES MENSUALES, ESTADOS ANUALES) Y MONTA EL INFORME DE
008000*    EJECUCION CON EL RESUMEN DE LOS TRES.  YA NO HAY PANTALLA DE
008100*    TARJETA NI DE CLAVE: EL PROGRAMA SE LANZA DESDE EL JCL DEL LOTE.
008200     INITIALIZE BANK-CONTADORES
008300     MOVE SPACES TO FECHA-PARM-REG
008400     SET FEP-FUNCION-SELLAR TO TRUE
008500     CALL 'BANKFCH' USING FECHA-PARM-REG
008600     PERFORM 0150-ABRIR-INFORME THRU 0150-EXIT
008700     PERFORM 0200-EJECUTAR-JOB1 THRU 0200-EXIT
008800     PERFORM 0300-EJECUTAR-JOB2 THRU 0300-EXIT
008900     PERFORM 0400-EJECUTAR-JOB3 THRU 0400-EXIT
009000     PERFORM 0500-IMPRIMIR-INFORME THRU 0500-EXIT
009100     PERFORM 0900-CERRAR-INFORME THRU 0900-EXIT
009200     STOP RUN.
009300
009400 0150-ABRIR-INFORME.
009500     OPEN OUTPUT F-INFORME
009600     IF NOT WS-INFORME-OK
009700         DISPLAY 'BANK01 - ERROR AL ABRIR RUNRPT: '
009701             WS-INFORME-FICHERO
009800     END-IF.
009900 0150-EXIT.
010000     EXIT.
010100
010200 0200-EJECUTAR-JOB1.
010300*    JOB 1 - INFORME DIARIO DE TRANSACCIONES.  BANK02 DEPURA Y
010400*    CLASIFICA, LLAMANDO A SU VEZ A BANK03 (VALIDACION ESTRICTA) Y
010500*    BANK04 (ANOMALIAS); DEVUELVE LOS CONTADORES EN BANK-CONTADORES.
010600     CALL 'BANK02' USING BANK-CONTADORES.
010700 0200-EXIT.
010800     EXIT.
010900
011000 0300-EJECUTAR-JOB2.
011100*    JOB 2 - INTERESES MENSUALES.  BANK05 DEPURA LA CUENTA Y APLICA
011200*    EL INTERES SOBRE SALDO, LLAMANDO A BANK06 (VALIDACION ESTRICTA)
011300*    Y BANK07 (DETALLE DE INTERESES).
011400     CALL 'BANK05' USING BANK-CONTADORES.
011500 0300-EXIT.
011600     EXIT.
011700
011800 0400-EJECUTAR-JOB3.
011900*    JOB 3 - ESTADOS DE CUENTA ANUALES.  BANK09 LEE LOS MOVIMIENTOS
012000*    DEL EJERCICIO, LLAMA A BANK10 PARA DEPURARLOS Y A BANK08 PARA
012100*    EL CORTE DE CONTROL POR CUENTA; BANK08 DEJA EL DETALLE EN EL
012200*    FICHERO DE TRABAJO JOB3WRK QUE SE IMPRIME MAS ABAJO.
012300     CALL 'BANK09' USING BANK-CONTADORES.
012400 0400-EXIT.
012500     EXIT.
012600
012700 0500-IMPRIMIR-INFORME.
012800     PERFORM 0510-IMPRIMIR-CABECERA THRU 0510-EXIT
012900     PERFORM 0520-IMPRIMIR-JOB1 THRU 0520-EXIT
013000     PERFORM 0530-IMPRIMIR-JOB2 THRU 0530-EXIT
013100     PERFORM 0540-IMPRIMIR-JOB3 THRU 0540-EXIT.
013200 0500-EXIT.
013300     EXIT.
013400
013500 0510-IMPRIMIR-CABECERA.
013600     MOVE RPT-LINEA-SEPARADOR TO FD-INFORME-LINEA
013700     WRITE FD-INFORME-LINEA
013800     MOVE SPACES TO RPT-LINEA-TITULO
013900     STRING 'INFORME DE EJECUCION DEL PROCESO NOCTURNO - '
014000             DELIMITED BY SIZE
014100         FEP-FP-DIA DELIMITED BY SIZE
014200         '-' DELIMITED BY SIZE
014300         FEP-FP-MES DELIMITED BY SIZE
014400         '-' DELIMITED BY SIZE
014500         FEP-FP-ANO DELIMITED BY SIZE
014600         INTO RPT-TIT-TEXTO
014700     MOVE RPT-LINEA-TITULO TO FD-INFORME-LINEA
014800     WRITE FD-INFORME-LINEA
014900     MOVE RPT-LINEA-SEPARADOR TO FD-INFORME-LINEA
015000     WRITE FD-INFORME-LINEA
015100     MOVE RPT-LINEA-BLANCO TO FD-INFORME-LINEA
015200     WRITE FD-INFORME-LINEA.
015300 0510-EXIT.
015400     EXIT.
015500
015600 0520-IMPRIMIR-JOB1.
015700*    JOB 1: LEIDAS, ESCRITAS, TRANSACCIONES ANOMALAS Y REGISTROS DE
015800*    ANOMALIA ESCRITOS.
015900     MOVE SPACES TO RPT-LINEA-TITULO
016000     MOVE 'JOB 1 - TRANSACCIONES DIARIAS' TO RPT-TIT-TEXTO
016100     MOVE RPT-LINEA-TITULO TO FD-INFORME-LINEA
016200     WRITE FD-INFORME-LINEA
016300     MOVE 'TRANSACCIONES LEIDAS' TO RPT-J1-ETIQUETA
016400     MOVE CTR-J1-LEIDAS TO RPT-J1-VALOR
016500     PERFORM 0521-ESCRIBIR-JOB1 THRU 0521-EXIT
016600     MOVE 'TRANSACCIONES ESCRITAS' TO RPT-J1-ETIQUETA
016700     MOVE CTR-J1-ESCRITAS TO RPT-J1-VALOR
016800     PERFORM 0521-ESCRIBIR-JOB1 THRU 0521-EXIT
016900     MOVE 'TRANSACCIONES ANOMALAS' TO RPT-J1-ETIQUETA
017000     MOVE CTR-J1-ANOMALAS TO RPT-J1-VALOR
017100     PERFORM 0521-ESCRIBIR-JOB1 THRU 0521-EXIT
017200     MOVE 'REGISTROS DE ANOMALIA ESCRITOS' TO RPT-J1-ETIQUETA
017300     MOVE CTR-J1-REG-ANOMALIA TO RPT-J1-VALOR
017400     PERFORM 0521-ESCRIBIR-JOB1 THRU 0521-EXIT
017500     MOVE 'TRANSACCIONES RECHAZADAS' TO RPT-J1-ETIQUETA
017600     MOVE CTR-J1-RECHAZADAS TO RPT-J1-VALOR
017700     PERFORM 0521-ESCRIBIR-JOB1 THRU 0521-EXIT
017800     MOVE RPT-LINEA-BLANCO TO FD-INFORME-LINEA
017900     WRITE FD-INFORME-LINEA.
018000 0520-EXIT.
018100     EXIT.
018200
018300 0521-ESCRIBIR-JOB1.
018400     MOVE RPT-LINEA-JOB1 TO FD-INFORME-LINEA
018500     WRITE FD-INFORME-LINEA.
018600 0521-EXIT.
018700     EXIT.
018800
018900 0530-IMPRIMIR-JOB2.
019000*    JOB 2: CUENTAS PROCESADAS POR TIPO, INTERES CREDITADO Y
019100*    CARGADO.
019200     MOVE SPACES TO RPT-LINEA-TITULO
019300     MOVE 'JOB 2 - INTERESES MENSUALES' TO RPT-TIT-TEXTO
019400     MOVE RPT-LINEA-TITULO TO FD-INFORME-LINEA
019500     WRITE FD-INFORME-LINEA
019600     MOVE 'CUENTAS PROCESADAS' TO RPT-J1-ETIQUETA
019700     MOVE CTR-J2-PROCESADAS TO RPT-J1-VALOR
019800     PERFORM 0531-ESCRIBIR-JOB2-CONTADOR THRU 0531-EXIT
019900     MOVE 'CUENTAS DE AHORRO' TO RPT-J1-ETIQUETA
020000     MOVE CTR-J2-AHORRO TO RPT-J1-VALOR
020100     PERFORM 0531-ESCRIBIR-JOB2-CONTADOR THRU 0531-EXIT
020200     MOVE 'CUENTAS CORRIENTES' TO RPT-J1-ETIQUETA
020300     MOVE CTR-J2-CORRIENTE TO RPT-J1-VALOR
020400     PERFORM 0531-ESCRIBIR-JOB2-CONTADOR THRU 0531-EXIT
020500     MOVE 'CUENTAS DE PRESTAMO' TO RPT-J1-ETIQUETA
020600     MOVE CTR-J2-PRESTAMO TO RPT-J1-VALOR
020700     PERFORM 0531-ESCRIBIR-JOB2-CONTADOR THRU 0531-EXIT
020800     MOVE 'CUENTAS RECHAZADAS' TO RPT-J1-ETIQUETA
020900     MOVE CTR-J2-RECHAZADAS TO RPT-J1-VALOR
021000     PERFORM 0531-ESCRIBIR-JOB2-CONTADOR THRU 0531-EXIT
021100     MOVE 'TOTAL INTERES CREDITADO' TO RPT-J2-ETIQUETA
021200     MOVE CTR-J2-INT-CREDITADO TO RPT-J2-VALOR
021300     PERFORM 0532-ESCRIBIR-JOB2-IMPORTE THRU 0532-EXIT
021400     MOVE 'TOTAL INTERES CARGADO' TO RPT-J2-ETIQUETA
021500     MOVE CTR-J2-INT-CARGADO TO RPT-J2-VALOR
021600     PERFORM 0532-ESCRIBIR-JOB2-IMPORTE THRU 0532-EXIT
021700     MOVE RPT-LINEA-BLANCO TO FD-INFORME-LINEA
021800     WRITE FD-INFORME-LINEA.
021900 0530-EXIT.
022000     EXIT.
022100
022200 0531-ESCRIBIR-JOB2-CONTADOR.
022300     MOVE RPT-LINEA-JOB1 TO FD-INFORME-LINEA
022400     WRITE FD-INFORME-LINEA.
022500 0531-EXIT.
022600     EXIT.
022700
022800 0532-ESCRIBIR-JOB2-IMPORTE.
022900     MOVE RPT-LINEA-JOB2 TO FD-INFORME-LINEA
023000     WRITE FD-INFORME-LINEA.
023100 0532-EXIT.
023200     EXIT.
023300
023400 0540-IMPRIMIR-JOB3.
023500*    JOB 3: LISTADO DE DETALLE POR CUENTA (CORTE DE CONTROL QUE DEJO
023600*    BANK08 EN EL FICHERO DE TRABAJO) SEGUIDO DE LOS TOTALES
023700*    GENERALES QUE DEVUELVE BANK09 EN BANK-CONTADORES.
023800     MOVE SPACES TO RPT-LINEA-TITULO
023900     MOVE 'JOB 3 - ESTADOS DE CUENTA ANUALES' TO RPT-TIT-TEXTO
024000     MOVE RPT-LINEA-TITULO TO FD-INFORME-LINEA
024100     WRITE FD-INFORME-LINEA
024200     MOVE RPT-LINEA-JOB3-CABECERA TO FD-INFORME-LINEA
024300     WRITE FD-INFORME-LINEA
024400     PERFORM 0550-ABRIR-JOB3-TRABAJO THRU 0550-EXIT
024500     PERFORM 0560-LEER-JOB3-TRABAJO THRU 0560-EXIT
024600     PERFORM 0570-VOLCAR-JOB3-TRABAJO THRU 0570-EXIT
024700         UNTIL WS-JOB3-EOF
024800     PERFORM 0580-CERRAR-JOB3-TRABAJO THRU 0580-EXIT
024900     MOVE RPT-LINEA-SEPARADOR TO FD-INFORME-LINEA
025000     WRITE FD-INFORME-LINEA
025100     MOVE 'TOTAL CUENTAS' TO RPT-J3T-ETIQUETA
025200     MOVE CTR-J3-CUENTAS TO RPT-J3T-VALOR
025300     PERFORM 0590-ESCRIBIR-JOB3-TOTAL THRU 0590-EXIT
025400     MOVE 'TOTAL MOVIMIENTOS' TO RPT-J3T-ETIQUETA
025500     MOVE CTR-J3-MOVIMIENTOS TO RPT-J3T-VALOR
025600     PERFORM 0590-ESCRIBIR-JOB3-TOTAL THRU 0590-EXIT
025700     MOVE 'TOTAL DEPOSITOS' TO RPT-J3T-ETIQUETA
025800     MOVE CTR-J3-TOT-DEPOSITOS TO RPT-J3T-VALOR
025900     PERFORM 0590-ESCRIBIR-JOB3-TOTAL THRU 0590-EXIT
026000     MOVE 'TOTAL RETIROS' TO RPT-J3T-ETIQUETA
026100     MOVE CTR-J3-TOT-RETIROS TO RPT-J3T-VALOR
026200     PERFORM 0590-ESCRIBIR-JOB3-TOTAL THRU 0590-EXIT
026300     MOVE 'MOVIMIENTOS RECHAZADOS' TO RPT-J3T-ETIQUETA
026400     MOVE CTR-J3-RECHAZADOS TO RPT-J3T-VALOR
026500     PERFORM 0590-ESCRIBIR-JOB3-TOTAL THRU 0590-EXIT.
026600 0540-EXIT.
026700     EXIT.
026800
026900 0550-ABRIR-JOB3-TRABAJO.
027000     OPEN INPUT F-JOB3-TRABAJO
027100     IF NOT WS-JOB3-OK
027200         DISPLAY 'BANK01 - ERROR AL ABRIR JOB3WRK: '
027201             WS-JOB3-FICHERO
027300     END-IF.
027400 0550-EXIT.
027500     EXIT.
027600
027700 0560-LEER-JOB3-TRABAJO.
027800     READ F-JOB3-TRABAJO
027900         AT END
028000             MOVE 'S' TO WS-FIN-JOB3-TRABAJO
028100     END-READ.
028200 0560-EXIT.
028300     EXIT.
028400
028500 0570-VOLCAR-JOB3-TRABAJO.
028600     MOVE FD-JOB3-REG TO FD-INFORME-LINEA
028700     WRITE FD-INFORME-LINEA
028800     PERFORM 0560-LEER-JOB3-TRABAJO THRU 0560-EXIT.
028900 0570-EXIT.
029000     EXIT.
029100
029200 0580-CERRAR-JOB3-TRABAJO.
029300     CLOSE F-JOB3-TRABAJO.
029400 0580-EXIT.
029500     EXIT.
029600
029700 0590-ESCRIBIR-JOB3-TOTAL.
029800     MOVE RPT-LINEA-JOB3-TOTALES TO FD-INFORME-LINEA
029900     WRITE FD-INFORME-LINEA.
030000 0590-EXIT.
030100     EXIT.
030200
030300 0900-CERRAR-INFORME.
030400     CLOSE F-INFORME.
030500 0900-EXIT.
030600     EXIT.
