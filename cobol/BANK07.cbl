000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. BANK07.
000300 AUTHOR. R. PASCUAL SANZ.
000400 INSTALLATION. UNIZARBANK - CPD CENTRAL.
000500 DATE-WRITTEN. 1997-06-10.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENCIAL - USO INTERNO DEL BANCO.
000800*-----------------------------------------------------------------
000900* DETALLE INFORMATIVO DE INTERESES MENSUALES POR CUENTA.
001000* CALCULA, A PARTIR DEL SALDO Y EL TIPO DE CUENTA QUE LE PASA BANK05,
001100* EL INTERES DEL MES SEGUN LA TASA MENSUAL VIGENTE Y GRABA UN
001200* REGISTRO DE DETALLE POR CUENTA.  NO MODIFICA EL SALDO DE LA
001300* CUENTA; ESO ES COSA DEL PROCESO PRINCIPAL DE INTERESES (BANK05).
001400* GOBIERNA SU PROPIO FICHERO DE SALIDA (ABRIR/CALCULAR/CERRAR).
001500*-----------------------------------------------------------------
001600* HISTORIAL DE MODIFICACIONES
001700*-----------------------------------------------------------------
001800* 1997-06-10  RPS  ALTA INICIAL.                                  CR-0065 
001900* 1998-09-14  JLC  SE INCLUYE EL TIPO DE CUENTA EN EL             CR-0108 
002000*                     DETALLE PARA QUE EL INFORME NO TENGA                
002100*                     QUE RELEER EL MAESTRO.                              
002200* 2001-04-02  JLC  EL PROGRAMA PASA A ABRIR Y CERRAR SU           CR-0231 
002300*                     PROPIO FICHERO, GOBERNADO POR BANK05 CON            
002400*                     LK-FUNCION-INTERES.                                 
002500*-----------------------------------------------------------------
002600 ENVIRONMENT DIVISION.
002700 CONFIGURATION SECTION.
002800 SPECIAL-NAMES.
002900     C01 IS TOP-OF-FORM.
003000
003100 INPUT-OUTPUT SECTION.
003200 FILE-CONTROL.
003300     SELECT F-INTERESES ASSIGN TO INTOUT
003400         ORGANIZATION IS SEQUENTIAL
003500         FILE STATUS IS WS-ESTADO-INTERESES.
003600
003700 DATA DIVISION.
003800 FILE SECTION.
003900 FD  F-INTERESES
004000     LABEL RECORD STANDARD
004100     VALUE OF FILE-ID IS "INTERESES.DAT".
004200 01  FD-INTERES-REG                 PIC X(110).
004300
004400 WORKING-STORAGE SECTION.
004500 01  WS-ESTADO-INTERESES            PIC X(02).
004600     88  WS-INTERESES-OK                VALUE '00'.
004700*    TASAS MENSUALES POR TIPO DE CUENTA, TAL Y COMO LAS FIJA EL
004800*    COMITE DE TESORERIA.  LAS ANUALES LAS APLICA BANK05 SOBRE EL
004900*    SALDO; ESTAS SON LAS QUE SE USAN PARA EL DETALLE INFORMATIVO.
005000 01  WS-TASA-MENSUAL-GRP.
005100     05  WS-TASA-MENSUAL             PIC S9V9(5).
005200*        VISTA ENTERO/DECIMAL DE LA TASA, AL ESTILO DE
005300*        CTA-SALDO-R EN BANKCTA, PARA EL DIA QUE EL LISTADO
005400*        TENGA QUE SACARLA EN DOS TROZOS.
005500     05  WS-TASA-MENSUAL-R REDEFINES WS-TASA-MENSUAL.
005600         10  WS-TM-ENTERO            PIC 9.
005700         10  WS-TM-DECIMAL           PIC 9(5).
005800*    CONTADOR DE DETALLES GENERADOS EN LA PASADA, PARA PODER
005900*    SACAR UN AVISO DE SEGUIMIENTO AL LOG CADA 1000 CUENTAS,
006000*    COMO PIDIO EXPLOTACION PARA LOS TRABAJOS LARGOS DE FIN DE MES.
006100 01  WS-CONTADOR-REGISTROS          PIC 9(9) COMP.
006200 01  WS-COCIENTE-CHEQUEO            PIC 9(9) COMP.
006300 01  WS-RESIDUO-CHEQUEO             PIC 9(9) COMP.
006400
006500 LINKAGE SECTION.
006600     COPY BANKCTA.
006700     COPY BANKINT.
006800 01  LK-FECHA-PROCESO-ACTUAL        PIC X(19).
006900 01  LK-FUNCION-INTERES             PIC X(01).
007000     88  LK-INTERES-ABRIR               VALUE 'A'.
007100     88  LK-INTERES-CALCULAR            VALUE 'C'.
007200     88  LK-INTERES-CERRAR              VALUE 'Z'.
007300     COPY BANKCTR.
007400
007500 PROCEDURE DIVISION USING CUENTA-REG INTERES-REG
007600     LK-FECHA-PROCESO-ACTUAL LK-FUNCION-INTERES BANK-CONTADORES.
007700
007800 0100-INICIO.
007900*    2001-04-02 JLC CR-0231 - DETALLE DE INTERESES MENSUALES.  NO
008000*    TOCA EL SALDO DE CUENTA-REG (ESO LO HACE BANK05 EN SU PROPIA
008100*    COPIA); SOLO PRODUCE EL REGISTRO INFORMATIVO DE DETALLE.
008200     IF LK-INTERES-ABRIR
008300         PERFORM 0200-ABRIR-FICHERO THRU 0200-EXIT
008400     ELSE
008500         IF LK-INTERES-CALCULAR
008600             PERFORM 0300-CALCULAR THRU 0300-EXIT
008700         ELSE
008800             IF LK-INTERES-CERRAR
008900                 PERFORM 0400-CERRAR-FICHERO THRU 0400-EXIT
009000             END-IF
009100         END-IF
009200     END-IF
009300     GOBACK.
009400
009500 0200-ABRIR-FICHERO.
009600     OPEN OUTPUT F-INTERESES
009700     MOVE ZERO TO WS-CONTADOR-REGISTROS
009800     IF NOT WS-INTERESES-OK
009900         DISPLAY 'BANK07 - ERROR AL ABRIR INTERESES: '
010000            WS-ESTADO-INTERESES
010100     END-IF.
010200 0200-EXIT.
010300     EXIT.
010400
010500 0300-CALCULAR.
010600*    TASA MENSUAL POR TIPO; CUALQUIER TIPO QUE NO SEA AHORRO,
010700*    CORRIENTE O PRESTAMO SE QUEDA SIN INTERES (TASA CERO).
010800     IF CTA-TIPO-AHORRO
010900         MOVE 0.01875 TO WS-TASA-MENSUAL
011000     ELSE
011100         IF CTA-TIPO-PRESTAMO
011200             MOVE -0.07083 TO WS-TASA-MENSUAL
011300         ELSE
011400             IF CTA-TIPO-CORRIENTE
011500                 MOVE 0.00417 TO WS-TASA-MENSUAL
011600             ELSE
011700                 MOVE 0 TO WS-TASA-MENSUAL
011800             END-IF
011900         END-IF
012000     END-IF
012100     MOVE CTA-ID TO INT-CTA-ID
012200     MOVE CTA-SALDO TO INT-SALDO-ANTERIOR
012300     MOVE WS-TASA-MENSUAL TO INT-TASA
012400     COMPUTE INT-INTERES ROUNDED = CTA-SALDO * WS-TASA-MENSUAL
012500     COMPUTE INT-SALDO-NUEVO = CTA-SALDO + INT-INTERES
012600     MOVE CTA-TIPO TO INT-TIPO-CUENTA
012700     MOVE LK-FECHA-PROCESO-ACTUAL TO INT-FECHA-CALC
012800     IF INT-INTERES < 0
012900         SET INT-INTERES-EN-CONTRA TO TRUE
013000         COMPUTE CTR-J2-INT-CARGADO =
013100            CTR-J2-INT-CARGADO - INT-INTERES
013200     ELSE
013300         SET INT-INTERES-A-FAVOR TO TRUE
013400         ADD INT-INTERES TO CTR-J2-INT-CREDITADO
013500     END-IF
013600     MOVE INTERES-REG TO FD-INTERES-REG
013700     WRITE FD-INTERES-REG
013800     ADD 1 TO WS-CONTADOR-REGISTROS
013900     DIVIDE WS-CONTADOR-REGISTROS BY 1000
014000         GIVING WS-COCIENTE-CHEQUEO
014100         REMAINDER WS-RESIDUO-CHEQUEO
014200     IF WS-RESIDUO-CHEQUEO = ZERO
014300         DISPLAY 'BANK07 - DETALLES DE INTERES GENERADOS: '
014400             WS-CONTADOR-REGISTROS
014500     END-IF
014600     IF NOT WS-INTERESES-OK
014700         DISPLAY 'BANK07 - ERROR AL ESCRIBIR INTERES: '
014800             WS-ESTADO-INTERESES
014900     END-IF.
015000 0300-EXIT.
015100     EXIT.
015200
015300 0400-CERRAR-FICHERO.
015400     CLOSE F-INTERESES.
015500 0400-EXIT.
015600     EXIT.
