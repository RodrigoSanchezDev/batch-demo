000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. BANK04.
000300 AUTHOR. P. FRANCO DIEZ.
000400 INSTALLATION. UNIZARBANK - CPD CENTRAL.
000500 DATE-WRITTEN. 1998-11-20.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENCIAL - USO INTERNO DEL BANCO.
000800*-----------------------------------------------------------------
000900* CLASIFICACION Y GRABACION DE ANOMALIAS DE TRANSACCIONES.
001000* RECIBE DE BANK02, POR TRANSACCION MARCADA, EL VALOR ABSOLUTO DEL
001100* IMPORTE Y LE APLICA LAS REGLAS DE IMPORTE MINIMO, IMPORTE MAXIMO Y
001200* CARGO ELEVADO; PUEDE GRABAR VARIOS REGISTROS POR TRANSACCION, UNO
001300* POR CADA REGLA QUE SE CUMPLA.  GOBIERNA SU PROPIO FICHERO DE
001400* ANOMALIAS (ABRIR/CLASIFICAR/CERRAR).
001500*-----------------------------------------------------------------
001600* HISTORIAL DE MODIFICACIONES
001700*-----------------------------------------------------------------
001800* 1998-11-20  PFD  ALTA INICIAL.  SUSTITUYE AL ANTIGUO            CR-0123 
001900*                     PROGRAMA SUELTO DE GRABACION DE                     
002000*                     INCIDENCIAS DE CAJERO.                              
002100* 2000-01-07  JLC  SE ANADE LA REGLA DE CARGO ELEVADO             CR-0205 
002200*                     (DEBITO_ALTO) PEDIDA POR RIESGOS.                   
002300* 2001-04-02  JLC  EL PROGRAMA PASA A ABRIR Y CERRAR SU           CR-0231 
002400*                     PROPIO FICHERO DE SALIDA, GOBERNADO POR             
002500*                     BANK02 CON LK-FUNCION-ANOMALIA.                     
002600*-----------------------------------------------------------------
002700 ENVIRONMENT DIVISION.
002800 CONFIGURATION SECTION.
002900 SPECIAL-NAMES.
003000     C01 IS TOP-OF-FORM.
003100
003200 INPUT-OUTPUT SECTION.
003300 FILE-CONTROL.
003400     SELECT F-ANOMALIAS ASSIGN TO ANOMOUT
003500         ORGANIZATION IS SEQUENTIAL
003600         FILE STATUS IS WS-ESTADO-ANOMALIAS.
003700
003800 DATA DIVISION.
003900 FILE SECTION.
004000 FD  F-ANOMALIAS
004100     LABEL RECORD STANDARD
004200     VALUE OF FILE-ID IS "ANOMALIAS.DAT".
004300 01  FD-ANOMALIA-REG                PIC X(190).
004400
004500 WORKING-STORAGE SECTION.
004600 01  WS-ESTADO-ANOMALIAS            PIC X(02).
004700     88  WS-ANOMALIAS-OK                VALUE '00'.
004800*    VISTA DE TRABAJO: IMPORTE ABSOLUTO DE LA TRANSACCION, PARTIDO EN
004900*    ENTERO/DECIMAL PARA PODER COMPARAR CONTRA LOS LIMITES DE
005000*    CLASIFICACION SIN SIGNO DE POR MEDIO.
005100 01  WS-IMPORTE-ABS                 PIC 9(9)V99 COMP.
005200 77  WS-LIM-MINIMO                  PIC 9(7)V99 VALUE 250.00.
005300 77  WS-LIM-MAXIMO                  PIC 9(7)V99 VALUE 50000.00.
005400 77  WS-LIM-DEBITO-ALTO             PIC 9(7)V99 VALUE 10000.00.
005500
005600 LINKAGE SECTION.
005700     COPY BANKTRN.
005800     COPY BANKANO.
005900 01  LK-FUNCION-ANOMALIA            PIC X(01).
006000     88  LK-ANOMALIA-ABRIR              VALUE 'A'.
006100     88  LK-ANOMALIA-CLASIFICAR         VALUE 'C'.
006200     88  LK-ANOMALIA-CERRAR             VALUE 'Z'.
006300     COPY BANKCTR.
006400
006500 PROCEDURE DIVISION USING TRANSAC-REG ANOMALIA-REG
006600     LK-FUNCION-ANOMALIA
006700     BANK-CONTADORES.
006800
006900 0100-INICIO.
007000*    2001-04-02 JLC CR-0231 - CLASIFICADOR Y ESCRITOR DEL FICHERO DE
007100*    ANOMALIAS.  EL PROGRAMA POSEE SU PROPIO FICHERO DE SALIDA -- AL
007200*    ESTILO DEL VIEJO PROGRAMA DE GRABACION QUE TENIA LA CASA -- Y
007300*    BANK02 LO GOBIERNA CON LAS TRES FUNCIONES DE LK-FUNCION-ANOMALIA.
007400     IF LK-ANOMALIA-ABRIR
007500         PERFORM 0200-ABRIR-FICHERO THRU 0200-EXIT
007600     ELSE
007700         IF LK-ANOMALIA-CLASIFICAR
007800             PERFORM 0300-CLASIFICAR THRU 0300-EXIT
007900         ELSE
008000             IF LK-ANOMALIA-CERRAR
008100                 PERFORM 0400-CERRAR-FICHERO THRU 0400-EXIT
008200             END-IF
008300         END-IF
008400     END-IF
008500     GOBACK.
008600
008700 0200-ABRIR-FICHERO.
008800     OPEN OUTPUT F-ANOMALIAS
008900     IF NOT WS-ANOMALIAS-OK
009000         DISPLAY 'BANK04 - ERROR AL ABRIR ANOMALIAS: '
009100            WS-ESTADO-ANOMALIAS
009200     END-IF.
009300 0200-EXIT.
009400     EXIT.
009500
009600 0300-CLASIFICAR.
009700*    A = VALOR ABSOLUTO DEL IMPORTE DE LA TRANSACCION.  UNA MISMA
009800*    TRANSACCION PUEDE GENERAR VARIOS REGISTROS DE ANOMALIA SI
009900*    CUMPLE MAS DE UNA REGLA.
010000     IF TRX-MONTO < 0
010100         MOVE TRX-MONTO TO WS-IMPORTE-ABS
010200         MULTIPLY WS-IMPORTE-ABS BY -1 GIVING WS-IMPORTE-ABS
010300     ELSE
010400         MOVE TRX-MONTO TO WS-IMPORTE-ABS
010500     END-IF
010600     IF WS-IMPORTE-ABS < WS-LIM-MINIMO
010700         SET ANO-TIPO-MONTO-MINIMO TO TRUE
010800         MOVE 'IMPORTE POR DEBAJO DEL MINIMO HABITUAL.' TO
010900             ANO-DESCRIPCION
011000         SET ANO-SEVERIDAD-ALTA TO TRUE
011100         PERFORM 0350-ESCRIBIR-ANOMALIA THRU 0350-EXIT
011200     END-IF
011300     IF WS-IMPORTE-ABS > WS-LIM-MAXIMO
011400         SET ANO-TIPO-MONTO-MAXIMO TO TRUE
011500         MOVE 'IMPORTE SUPERA EL MAXIMO HABITUAL.'
011600            TO ANO-DESCRIPCION
011700         SET ANO-SEVERIDAD-CRITICA TO TRUE
011800         PERFORM 0350-ESCRIBIR-ANOMALIA THRU 0350-EXIT
011900     END-IF
012000     IF TRX-MONTO < 0 AND WS-IMPORTE-ABS > WS-LIM-DEBITO-ALTO
012100         SET ANO-TIPO-DEBITO-ALTO TO TRUE
012200         MOVE 'CARGO DE IMPORTE ELEVADO EN LA CUENTA.' TO
012300             ANO-DESCRIPCION
012400         SET ANO-SEVERIDAD-MEDIA TO TRUE
012500         PERFORM 0350-ESCRIBIR-ANOMALIA THRU 0350-EXIT
012600     END-IF.
012700 0300-EXIT.
012800     EXIT.
012900
013000 0350-ESCRIBIR-ANOMALIA.
013100     MOVE TRX-ID TO ANO-TRX-ID
013200     MOVE TRX-FECHA-PROC TO ANO-FECHA
013300     MOVE WS-IMPORTE-ABS TO ANO-IMPORTE-ABS-R
013400     MOVE ANOMALIA-REG TO FD-ANOMALIA-REG
013500     WRITE FD-ANOMALIA-REG
013600     IF WS-ANOMALIAS-OK
013700         ADD 1 TO CTR-J1-REG-ANOMALIA
013800     ELSE
013900         DISPLAY 'BANK04 - ERROR AL ESCRIBIR ANOMALIA: '
014000             WS-ESTADO-ANOMALIAS
014100     END-IF.
014200 0350-EXIT.
014300     EXIT.
014400
014500 0400-CERRAR-FICHERO.
014600     CLOSE F-ANOMALIAS.
014700 0400-EXIT.
014800     EXIT.
