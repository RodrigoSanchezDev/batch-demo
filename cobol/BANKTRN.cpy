000100*---------------------------------------------------------------
000200* BANKTRN.CPY
000300* LAYOUT DE LA TRANSACCION DIARIA (FICHERO TRANSACCIONES).
000400* CUBRE EL REGISTRO DE ENTRADA (CSV DIARIO, CON CABECERA) Y EL
000500* REGISTRO DE SALIDA YA DEPURADO QUE SE GRABA EN EL FICHERO DE
000600* TRANSACCIONES PROCESADAS.  LO USAN BANK02, BANK03 Y BANK04.
000700*---------------------------------------------------------------
000800* 1998-11-03  MGV  CR-0118  ALTA INICIAL DEL LAYOUT (MIGRACION
000900*                           DESDE EL PROCESO DE TRANSACCIONES
001000*                           DIARIAS DE LA PLATAFORMA ANTERIOR).
001100* 1999-02-19  MGV  CR-0142  SE AMPLIA TRX-MOTIVO DE 80 A 200
001200*                           POSICIONES; EL REGISTRO SE QUEDABA
001300*                           CORTO CON VARIOS MOTIVOS ACUMULADOS.
001400* 1999-08-30  RPS  CR-0177  AJUSTE DE SIGLO (Y2K) EN LAS VISTAS
001500*                           REDEFINED DE LA FECHA.  SIN CAMBIO DE
001600*                           ANCHURA DE CAMPO, SOLO COMENTARIOS.
001700*---------------------------------------------------------------
001800 01  TRANSAC-REG.
001900*    -------------------------------------------------------
002000*    BLOQUE TAL Y COMO LLEGA EN EL FICHERO DIARIO (O SE
002100*    RECONSTRUYE PARA EL FICHERO DE SALIDA).
002200*    -------------------------------------------------------
002300     05  TRX-DATOS-ENTRADA.
002400         10  TRX-ID                  PIC 9(10).
002500         10  TRX-FECHA               PIC X(10).
002600*        VISTA AAAA-MM-DD (FORMATO PREFERENTE DEL FEED).
002700         10  TRX-FECHA-ISO REDEFINES TRX-FECHA.
002800             15  TRX-FECHA-ISO-ANO   PIC 9(4).
002900             15  FILLER              PIC X.
003000             15  TRX-FECHA-ISO-MES   PIC 9(2).
003100             15  FILLER              PIC X.
003200             15  TRX-FECHA-ISO-DIA   PIC 9(2).
003300*        VISTA DD-MM-AAAA (FORMATO DE RESPALDO DEL FEED).
003400         10  TRX-FECHA-DMA REDEFINES TRX-FECHA.
003500             15  TRX-FECHA-DMA-DIA   PIC 9(2).
003600             15  FILLER              PIC X.
003700             15  TRX-FECHA-DMA-MES   PIC 9(2).
003800             15  FILLER              PIC X.
003900             15  TRX-FECHA-DMA-ANO   PIC 9(4).
004000         10  TRX-MONTO               PIC S9(11)V99.
004100         10  TRX-TIPO                PIC X(10).
004150             88  TRX-TIPO-DEBITO         VALUE 'DEBITO'.
004160             88  TRX-TIPO-CREDITO        VALUE 'CREDITO'.
004200*        VISTA RAPIDA DE LAS 3 PRIMERAS POSICIONES DEL TIPO,
004300*        USADA POR BANK02 PARA UN PRIMER FILTRO DEB/CRE.
004400         10  TRX-TIPO-R REDEFINES TRX-TIPO.
004500             15  TRX-TIPO-3          PIC X(3).
004600             15  FILLER              PIC X(7).
004700*    -------------------------------------------------------
004800*    BLOQUE QUE SOLO EXISTE EN EL REGISTRO YA PROCESADO.
004900*    -------------------------------------------------------
005000     05  TRX-DATOS-PROCESO.
005100         10  TRX-FECHA-PROC          PIC X(19).
005200         10  TRX-ES-ANOMALIA         PIC X(01).
005300             88  TRX-ANOMALA             VALUE 'S'.
005400             88  TRX-NO-ANOMALA          VALUE 'N'.
005500         10  TRX-MOTIVO              PIC X(200).
005600     05  FILLER                      PIC X(40).
