000100*---------------------------------------------------------------
000200* BANKFEC.CPY
000300* BLOQUE DE PARAMETROS DEL SERVICIO DE FECHAS (BANKFCH).  DEBE
000400* COINCIDIR CAMPO A CAMPO CON EL GRUPO LK-PARAMETROS-FECHA DE
000500* BANKFCH; SI SE TOCA UNO HAY QUE TOCAR EL OTRO A MANO, QUE PARA
000600* ESO NO TENEMOS COPY EN LINKAGE DE SUBPROGRAMA AJENO.
000700*---------------------------------------------------------------
000800* 2001-04-02  JLC  CR-0231  ALTA INICIAL.
000900*---------------------------------------------------------------
001000 01  FECHA-PARM-REG.
001100    05  FEP-FUNCION                 PIC X(01).
001200        88  FEP-FUNCION-SELLAR          VALUE 'P'.
001300        88  FEP-FUNCION-VALIDAR         VALUE 'V'.
001400    05  FEP-FECHA-PROCESO           PIC X(19).
001500    05  FEP-FECHA-PROCESO-R REDEFINES FEP-FECHA-PROCESO.
001600        10  FEP-FP-FECHA            PIC X(10).
001700        10  FEP-FP-FECHA-D REDEFINES FEP-FP-FECHA.
001800            15  FEP-FP-ANO          PIC 9(04).
001900            15  FILLER              PIC X.
002000            15  FEP-FP-MES          PIC 9(02).
002100            15  FILLER              PIC X.
002200            15  FEP-FP-DIA          PIC 9(02).
002300        10  FILLER                  PIC X(01).
002400        10  FEP-FP-HORA             PIC X(08).
002500    05  FEP-FECHA-ENTRADA           PIC X(10).
002600    05  FEP-FECHA-ENTRADA-ISO REDEFINES FEP-FECHA-ENTRADA.
002700        10  FEP-FEI-ANO             PIC 9(04).
002800        10  FEP-FEI-G1              PIC X.
002900        10  FEP-FEI-MES             PIC 9(02).
003000        10  FEP-FEI-G2              PIC X.
003100        10  FEP-FEI-DIA             PIC 9(02).
003200    05  FEP-FECHA-ENTRADA-DMA REDEFINES FEP-FECHA-ENTRADA.
003300        10  FEP-FED-DIA             PIC 9(02).
003400        10  FEP-FED-G1              PIC X.
003500        10  FEP-FED-MES             PIC 9(02).
003600        10  FEP-FED-G2              PIC X.
003700        10  FEP-FED-ANO             PIC 9(04).
003800    05  FEP-FECHA-SALIDA            PIC X(10).
003900    05  FEP-FECHA-OK                PIC X(01).
004000        88  FEP-FECHA-ES-VALIDA         VALUE 'S'.
004100        88  FEP-FECHA-ES-INVALIDA       VALUE 'N'.
004200    05  FEP-FECHA-FUTURA            PIC X(01).
004300        88  FEP-FECHA-ES-FUTURA         VALUE 'S'.
004400        88  FEP-FECHA-NO-ES-FUTURA      VALUE 'N'.
004500    05  FEP-DIAS-ANTIGUEDAD         PIC S9(7) COMP.
