000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. BANK09.
000300 AUTHOR. P. FRANCO DIEZ.
000400 INSTALLATION. UNIZARBANK - CPD CENTRAL.
000500 DATE-WRITTEN. 1998-12-04.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENCIAL - USO INTERNO DEL BANCO.
000800*-----------------------------------------------------------------
000900* CONDUCTOR DEL LOTE DE ESTADOS DE CUENTA ANUALES (JOB 3).  LEE EL
001000* FEED DE MOVIMIENTOS DEL EJERCICIO (ORDENADO POR CUENTA), LLAMA A
001100* BANK10 PARA DEPURAR CADA MOVIMIENTO Y DESCARTAR LOS DE CUENTA NO
001200* VALIDA, ESCRIBE EL FICHERO DE MOVIMIENTOS DEPURADOS Y VA
001300* ALIMENTANDO A BANK08, QUE ACUMULA POR CUENTA Y ESCRIBE EL ESTADO
001400* ANUAL EN CUANTO CAMBIA LA CUENTA.
001500*-----------------------------------------------------------------
001600* HISTORIAL DE MODIFICACIONES
001700*-----------------------------------------------------------------
001800* 1998-12-04  PFD  ALTA INICIAL COMO LISTADO PAGINADO DE          CR-0128 
001900*                     MOVIMIENTOS.                                        
002000* 2001-04-16  JLC  RECONVERTIDO A CONDUCTOR DEL LOTE DE           CR-0235 
002100*                     ESTADOS ANUALES.  DEJA DE PAGINAR, LEE              
002200*                     EL FICHERO COMPLETO DE UNA VEZ.                     
002300*-----------------------------------------------------------------
002400 ENVIRONMENT DIVISION.
002500 CONFIGURATION SECTION.
002600 SPECIAL-NAMES.
002700     C01 IS TOP-OF-FORM.
002800
002900 INPUT-OUTPUT SECTION.
003000 FILE-CONTROL.
003100     SELECT F-ANU-ENTRADA ASSIGN TO ANUIN
003200         ORGANIZATION IS LINE SEQUENTIAL
003300         FILE STATUS IS WS-ESTADO-ANU-IN.
003400     SELECT F-ANU-SALIDA ASSIGN TO ANUOUT
003500         ORGANIZATION IS SEQUENTIAL
003600         FILE STATUS IS WS-ESTADO-ANU-OUT.
003700
003800 DATA DIVISION.
003900 FILE SECTION.
004000 FD  F-ANU-ENTRADA
004100     LABEL RECORD STANDARD
004200     VALUE OF FILE-ID IS "CUENTAS_ANUALES.CSV".
004300 01  FD-ANU-LINEA                   PIC X(150).
004400
004500 FD  F-ANU-SALIDA
004600     LABEL RECORD STANDARD
004700     VALUE OF FILE-ID IS "CUENTAS_ANUALES.DAT".
004800 01  FD-ANU-REG                     PIC X(150).
004900
005000 WORKING-STORAGE SECTION.
005100 01  WS-ESTADO-ANU-IN               PIC X(02).
005200     88  WS-ANU-IN-OK                    VALUE '00'.
005300     88  WS-ANU-IN-EOF                   VALUE '10'.
005400 01  WS-ESTADO-ANU-OUT              PIC X(02).
005500     88  WS-ANU-OUT-OK                    VALUE '00'.
005600 01  WS-FIN-ANU-IN                  PIC X(01) VALUE 'N'.
005700     88  WS-HAY-MAS-ANU                   VALUE 'N'.
005800 01  WS-PRIMERA-LINEA               PIC X(01) VALUE 'S'.
005900     88  WS-ES-CABECERA                    VALUE 'S'.
006000*    -------------------------------------------------------------
006100*    CAMPOS DE TRABAJO PARA TROCEAR LA LINEA CSV DE ENTRADA.
006200*    -------------------------------------------------------------
006300 01  WS-CAMPO-ID-TXT                PIC X(10).
006400 01  WS-CAMPO-FECHA-TXT             PIC X(10).
006500 01  WS-CAMPO-TRANSAC-TXT           PIC X(20).
006600 01  WS-CAMPO-MONTO-TXT             PIC X(15).
006700 01  WS-CAMPO-DESCR-TXT             PIC X(100).
006800*    -------------------------------------------------------------
006900*    CONVERSION DE IMPORTE EN TEXTO, IGUAL QUE EN BANK02/BANK05.
007000 01  WS-MONTO-NEGATIVO              PIC X(01) VALUE 'N'.
007100     88  WS-MONTO-ES-NEGATIVO            VALUE 'S'.
007200 01  WS-MONTO-SIN-SIGNO              PIC X(15).
007300 01  WS-MONTO-ENTERO-TXT            PIC X(12).
007400 01  WS-MONTO-DECIMAL-TXT           PIC X(02).
007500 01  WS-MONTO-ENTERO                PIC 9(11) COMP.
007600 01  WS-MONTO-DECIMAL                PIC 9(02) COMP.
007700 01  WS-MONTO-VALIDO                PIC X(01) VALUE 'S'.
007800     88  WS-MONTO-OK                      VALUE 'S'.
007900*    -------------------------------------------------------------
008000     COPY BANKFEC.
008100     COPY BANKMOV.
008200 01  LK-DESCARTE-MOVIMIENTO.
008300     05  LK-DESCARTE-IND              PIC X(01).
008400         88  LK-MOVIMIENTO-DESCARTADO     VALUE 'S'.
008500         88  LK-MOVIMIENTO-ACEPTADO       VALUE 'N'.
008600 01  LK-FUNCION-ESTADO              PIC X(01).
008700     88  LK-ESTADO-ABRIR                  VALUE 'A'.
008800     88  LK-ESTADO-ACUMULAR               VALUE 'M'.
008900     88  LK-ESTADO-CERRAR                 VALUE 'Z'.
009000
009100 LINKAGE SECTION.
009200     COPY BANKCTR.
009300
009400 PROCEDURE DIVISION USING BANK-CONTADORES.
009500
009600 0100-INICIO.
009700*    2001-04-16 JLC CR-0235 - CONDUCTOR DEL JOB 3 (ESTADOS DE CUENTA
009800*    ANUALES).  SUSTITUYE AL VIEJO LISTADO DE MOVIMIENTOS POR
009900*    PANTALLAS; ESTE PROGRAMA YA NO PAGINA NADA, LEE TODO EL FICHERO
010000*    DE MOVIMIENTOS DEL EJERCICIO (ORDENADO POR CUENTA) DE UNA VEZ.
010100     INITIALIZE BANK-CONTADORES
010200     MOVE SPACES TO FECHA-PARM-REG
010300     SET FEP-FUNCION-SELLAR TO TRUE
010400     CALL 'BANKFCH' USING FECHA-PARM-REG
010500     PERFORM 0200-ABRIR-FICHEROS THRU 0200-EXIT
010600     SET LK-ESTADO-ABRIR TO TRUE
010700     CALL 'BANK08' USING MOVANU-REG FEP-FECHA-PROCESO
010800        LK-FUNCION-ESTADO
010900         BANK-CONTADORES
011000     PERFORM 0300-LEER-ANU THRU 0300-EXIT
011100     PERFORM 0400-TRATAR-ANU THRU 0400-EXIT
011200         UNTIL WS-ANU-IN-EOF
011300     SET LK-ESTADO-CERRAR TO TRUE
011400     CALL 'BANK08' USING MOVANU-REG FEP-FECHA-PROCESO
011500        LK-FUNCION-ESTADO
011600         BANK-CONTADORES
011700     PERFORM 0900-CERRAR-FICHEROS THRU 0900-EXIT
011800     GOBACK.
011900
012000 0200-ABRIR-FICHEROS.
012100     OPEN INPUT F-ANU-ENTRADA
012200     IF NOT WS-ANU-IN-OK
012300         DISPLAY 'BANK09 - ERROR AL ABRIR ANUIN: '
012400            WS-ESTADO-ANU-IN
012500     END-IF
012600     OPEN OUTPUT F-ANU-SALIDA
012700     IF NOT WS-ANU-OUT-OK
012800         DISPLAY 'BANK09 - ERROR AL ABRIR ANUOUT: '
012900            WS-ESTADO-ANU-OUT
013000     END-IF.
013100 0200-EXIT.
013200     EXIT.
013300
013400 0300-LEER-ANU.
013500     READ F-ANU-ENTRADA
013600         AT END
013700             MOVE 'S' TO WS-FIN-ANU-IN
013800     END-READ
013900     IF WS-ANU-IN-EOF
014000         GO TO 0300-EXIT
014100     END-IF
014200     IF WS-ES-CABECERA
014300         MOVE 'N' TO WS-PRIMERA-LINEA
014400         PERFORM 0300-LEER-ANU THRU 0300-EXIT
014500         GO TO 0300-EXIT
014600     END-IF.
014700 0300-EXIT.
014800     EXIT.
014900
015000 0400-TRATAR-ANU.
015100     PERFORM 0410-TROCEAR-LINEA THRU 0410-EXIT
015200     CALL 'BANK10' USING MOVANU-REG FEP-FECHA-PROCESO
015300         LK-DESCARTE-MOVIMIENTO
015400     IF LK-MOVIMIENTO-DESCARTADO
015500         ADD 1 TO CTR-J3-RECHAZADOS
015600         GO TO 0400-EXIT-LECTURA
015700     END-IF
015800     MOVE MOVANU-REG TO FD-ANU-REG
015900     WRITE FD-ANU-REG
016000     IF NOT WS-ANU-OUT-OK
016100         DISPLAY 'BANK09 - ERROR AL ESCRIBIR ANUOUT: '
016200            WS-ESTADO-ANU-OUT
016300     END-IF
016400     SET LK-ESTADO-ACUMULAR TO TRUE
016500     CALL 'BANK08' USING MOVANU-REG FEP-FECHA-PROCESO
016600        LK-FUNCION-ESTADO
016700         BANK-CONTADORES.
016800 0400-EXIT-LECTURA.
016900     PERFORM 0300-LEER-ANU THRU 0300-EXIT.
017000 0400-EXIT.
017100     EXIT.
017200
017300 0410-TROCEAR-LINEA.
017400     MOVE SPACES TO WS-CAMPO-ID-TXT WS-CAMPO-FECHA-TXT
017500         WS-CAMPO-TRANSAC-TXT WS-CAMPO-MONTO-TXT
017600            WS-CAMPO-DESCR-TXT
017700     UNSTRING FD-ANU-LINEA DELIMITED BY ','
017800         INTO WS-CAMPO-ID-TXT WS-CAMPO-FECHA-TXT
017900            WS-CAMPO-TRANSAC-TXT
018000             WS-CAMPO-MONTO-TXT WS-CAMPO-DESCR-TXT
018100     END-UNSTRING
018200     INITIALIZE MOVANU-REG
018300     IF WS-CAMPO-ID-TXT IS NUMERIC
018400         MOVE WS-CAMPO-ID-TXT TO ANU-CTA-ID
018500     ELSE
018600         MOVE 0 TO ANU-CTA-ID
018700     END-IF
018800     MOVE WS-CAMPO-FECHA-TXT TO ANU-FECHA
018900     MOVE WS-CAMPO-TRANSAC-TXT TO ANU-TRANSACCION
019000     MOVE WS-CAMPO-DESCR-TXT TO ANU-DESCRIPCION
019100     PERFORM 0420-CONVERTIR-MONTO THRU 0420-EXIT
019200     IF NOT WS-MONTO-OK
019300         MOVE 0 TO ANU-MONTO
019400     END-IF.
019500 0410-EXIT.
019600     EXIT.
019700
019800 0420-CONVERTIR-MONTO.
019900     MOVE 'S' TO WS-MONTO-VALIDO
020000     MOVE 'N' TO WS-MONTO-NEGATIVO
020100     MOVE 0 TO WS-MONTO-ENTERO WS-MONTO-DECIMAL
020200     IF WS-CAMPO-MONTO-TXT = SPACES
020300         MOVE 'N' TO WS-MONTO-VALIDO
020400         GO TO 0420-EXIT
020500     END-IF
020600     MOVE WS-CAMPO-MONTO-TXT TO WS-MONTO-SIN-SIGNO
020700     IF WS-CAMPO-MONTO-TXT(1:1) = '-'
020800         SET WS-MONTO-ES-NEGATIVO TO TRUE
020900         MOVE WS-CAMPO-MONTO-TXT(2:14) TO WS-MONTO-SIN-SIGNO
021000     END-IF
021100     MOVE SPACES TO WS-MONTO-ENTERO-TXT WS-MONTO-DECIMAL-TXT
021200     UNSTRING WS-MONTO-SIN-SIGNO DELIMITED BY '.'
021300         INTO WS-MONTO-ENTERO-TXT WS-MONTO-DECIMAL-TXT
021400     END-UNSTRING
021500     IF WS-MONTO-ENTERO-TXT IS NOT NUMERIC
021600         OR WS-MONTO-DECIMAL-TXT IS NOT NUMERIC
021700         MOVE 'N' TO WS-MONTO-VALIDO
021800         GO TO 0420-EXIT
021900     END-IF
022000     MOVE WS-MONTO-ENTERO-TXT TO WS-MONTO-ENTERO
022100     MOVE WS-MONTO-DECIMAL-TXT TO WS-MONTO-DECIMAL
022200     COMPUTE ANU-MONTO =
022300        WS-MONTO-ENTERO + (WS-MONTO-DECIMAL / 100)
022400     IF WS-MONTO-ES-NEGATIVO
022500         COMPUTE ANU-MONTO = ANU-MONTO * -1
022600     END-IF.
022700 0420-EXIT.
022800     EXIT.
022900
023000 0900-CERRAR-FICHEROS.
023100     CLOSE F-ANU-ENTRADA F-ANU-SALIDA.
023200 0900-EXIT.
023300     EXIT.
