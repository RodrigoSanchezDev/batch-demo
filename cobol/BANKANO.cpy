000100*---------------------------------------------------------------
000200* BANKANO.CPY
000300* LAYOUT DEL REGISTRO DE ANOMALIAS.  UNA TRANSACCION MARCADA
000400* PUEDE GENERAR VARIOS REGISTROS (UNO POR REGLA DE CLASIFICACION
000500* QUE DISPARE).  LO ESCRIBE BANK04, LO DECLARA TAMBIEN BANK02
000600* PARA LOS CONTADORES DEL INFORME.
000700*---------------------------------------------------------------
000800* 1998-11-12  MGV  CR-0121  ALTA INICIAL.
000900* 2000-01-07  JLC  CR-0205  SE ANADE EL 88 DE SEVERIDAD POR
001000*                           DEFECTO (MEDIA) QUE PEDIA AUDITORIA.
001100*---------------------------------------------------------------
001200 01  ANOMALIA-REG.
001300     05  ANO-TRX-ID                 PIC 9(10).
001400     05  ANO-TIPO                   PIC X(15).
001500         88  ANO-TIPO-MONTO-MINIMO      VALUE 'MONTO_MINIMO'.
001600         88  ANO-TIPO-MONTO-MAXIMO      VALUE 'MONTO_MAXIMO'.
001700         88  ANO-TIPO-DEBITO-ALTO       VALUE 'DEBITO_ALTO'.
001800     05  ANO-DESCRIPCION            PIC X(100).
001900     05  ANO-FECHA                  PIC X(19).
002000     05  ANO-SEVERIDAD              PIC X(10).
002100         88  ANO-SEVERIDAD-ALTA         VALUE 'ALTA'.
002200         88  ANO-SEVERIDAD-CRITICA      VALUE 'CRITICA'.
002300         88  ANO-SEVERIDAD-MEDIA        VALUE 'MEDIA'.
002400*    VISTA DE TRABAJO: IMPORTE ABSOLUTO DE LA TRANSACCION QUE
002500*    ORIGINO LA ANOMALIA, PARTIDA EN ENTERO/DECIMAL AL ESTILO
002600*    DE LOS FICHEROS DE MOVIMIENTOS DEL CAJERO.
002700     05  ANO-IMPORTE-ABS.
002800         10  ANO-IMPORTE-ABS-ENT    PIC 9(9).
002900         10  ANO-IMPORTE-ABS-DEC    PIC 9(2).
003000     05  ANO-IMPORTE-ABS-R REDEFINES ANO-IMPORTE-ABS
003100                                    PIC 9(9)V99.
003200     05  FILLER                     PIC X(25).
